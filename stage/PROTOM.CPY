      *================================================================*
      *  PROTOM   --  PROTOCOL MASTER RECORD LAYOUT.                   *
      *  ONE ENTRY PER PROTOCOL RECEIVED FROM THE NIGHTLY FEED.        *
      *  CHAIN-COUNT TELLS HOW MANY OF THE 20 CHAIN SLOTS ARE VALID.   *
      *================================================================*
       01  PROTOCOL-MASTER-RECORD.
           05  PM-IDENT-DATA.
               10  PM-NAME                 PIC X(30).
               10  PM-CATEGORY             PIC X(20).
           05  PM-FINANCIAL-DATA.
               10  PM-TVL                  PIC S9(13)V99.
               10  PM-MCAP                 PIC S9(13)V99.
           05  PM-CHAIN-DATA.
               10  PM-CHAIN-COUNT          PIC 9(03).
               10  PM-CHAIN-TABLE          PIC X(15)
                                           OCCURS 20 TIMES.
           05  PM-AGE-DAYS                 PIC 9(05).
           05  FILLER                      PIC X(12).
      *----------------------------------------------------------------*
      *  ALTERNATE VIEW OF THE CHAIN SLOTS AS ONE SOLID BLOCK.  USED   *
      *  TO BLANK-FILL THE WHOLE TABLE IN A SINGLE MOVE INSTEAD OF A   *
      *  20-TIMES PERFORM WHEN A MASTER RECORD IS INITIALIZED.         *
      *----------------------------------------------------------------*
       01  PM-CHAIN-DATA-REDEF REDEFINES PM-CHAIN-DATA.
           05  FILLER                      PIC X(03).
           05  PM-CHAIN-BLOCK              PIC X(300).
