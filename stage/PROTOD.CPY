      *================================================================*
      *  PROTOD   --  PROTOCOL DETAIL RECORD LAYOUT.                   *
      *  SCORED OUTPUT OF THE COLLECTOR RUN, ONE PER SELECTED          *
      *  PROTOCOL, IN TVL-DESCENDING ORDER.  READ BACK IN BY THE       *
      *  ANALYZER AND VISUALIZER PASSES.                               *
      *================================================================*
       01  PROTOCOL-DETAIL-RECORD.
           05  PD-IDENT-DATA.
               10  PD-NAME                 PIC X(30).
               10  PD-CATEGORY             PIC X(20).
           05  PD-FINANCIAL-DATA.
               10  PD-TVL                  PIC S9(13)V99.
               10  PD-MCAP                 PIC S9(13)V99.
               10  PD-MCAP-TVL-RATIO       PIC S9(05)V9(04).
           05  PD-CHAIN-DATA.
               10  PD-CHAIN-COUNT          PIC 9(03).
           05  PD-SCORE-DATA.
               10  PD-DIVERS-SCORE         PIC S9V9(04).
               10  PD-STABIL-SCORE         PIC S9V9(04).
               10  PD-RISK-LEVEL           PIC X(06).
           05  FILLER                      PIC X(12).
