      *================================================================*
      *  PRODT    --  WORKING-STORAGE TABLE SHADOW OF THE PROTOCOL    *
      *  DETAIL RECORD.  THE ANALYZER AND VISUALIZER PASSES LOAD THE   *
      *  WHOLE PROTO-DETAIL POPULATION HERE ONCE, SINCE THE TOP-N SET  *
      *  IS SMALL, RATHER THAN RE-READING THE FILE FOR EVERY PASS.     *
      *================================================================*
       01  DETAIL-TABLE-CONTROL.
           05  DETAIL-TABLE-SIZE           PIC S9(03) USAGE IS COMP.
           05  DETAIL-TABLE-INDEX          PIC S9(03) USAGE IS COMP.
           05  FILLER                      PIC X(02).
      *----------------------------------------------------------------*
      *  THE TWO COUNTERS ABOVE VIEWED AS ONE FIELD, FOR A QUICK ZERO  *
      *  CHECK BEFORE THE TABLE IS BUILT.                              *
      *----------------------------------------------------------------*
       01  DETAIL-TABLE-CONTROL-R REDEFINES DETAIL-TABLE-CONTROL.
           05  DETAIL-TABLE-COMBINED       PIC S9(06) USAGE IS COMP.
           05  FILLER                      PIC X(02).
      *----------------------------------------------------------------*
       01  DETAIL-TABLE.
       02  TBL-PROTOCOL-DETAIL OCCURS 1 TO 500 TIMES
            DEPENDING ON DETAIL-TABLE-SIZE.
           05  TD-NAME                     PIC X(30).
           05  TD-CATEGORY                 PIC X(20).
           05  TD-TVL                      PIC S9(13)V99.
           05  TD-MCAP                     PIC S9(13)V99.
           05  TD-MCAP-TVL-RATIO           PIC S9(05)V9(04).
           05  TD-CHAIN-COUNT              PIC 9(03).
           05  TD-DIVERS-SCORE             PIC S9V9(04).
           05  TD-STABIL-SCORE             PIC S9V9(04).
           05  TD-RISK-LEVEL               PIC X(06).
