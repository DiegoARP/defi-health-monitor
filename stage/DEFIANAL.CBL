      *================================================================*
      * PROGRAM NAME:    DEFIANAL
      * ORIGINAL AUTHOR: L. PETROSKY
      *
      * MAINTENANCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 04/02/88  L PETROSKY    CREATED FOR PROTOCOL FEED PROJECT,
      *                         CR-4402.  SECOND STEP OF THE THREE-
      *                         STEP BATCH, MARKET METRICS AND
      *                         INSIGHT RECORDS.
      * 09/09/89  L PETROSKY    ADDED A5 TOP-3/5/10 DOMINANCE, WAS
      *                         TOP-5 ONLY.  CR-4477.
      * 07/02/91  D WOJCIK      A2 CONCENTRATION INDEX WAS COMPUTED
      *                         BEFORE ALL DETAIL RECORDS WERE LOADED,
      *                         MOVED TO AFTER THE LOAD LOOP.  CR-5109.
      * 03/15/93  D WOJCIK      CHAIN DIVERSITY NEEDED THE CHAIN NAMES,
      *                         WHICH ARE NOT ON PROTO-DETAIL.  ADDED A
      *                         SECOND PASS OVER THE MASTER FILE TO
      *                         BUILD THE CHAIN TABLE.  CR-5271.
      * 01/30/95  K FARROW      RE-KEYED THE CHAIN TABLE SEARCH, THE
      *                         OLD ONE WAS LINEAR FROM THE TOP EVERY
      *                         TIME AND TOO SLOW ON THE LARGE FEED.
      *                         CR-5501.
      * 12/29/98  K FARROW      Y2K REMEDIATION - WS-CURRENT-DATE-DATA
      *                         CONFIRMED 4-DIGIT YEAR VIA PRINTCTL.
      *                         CR-5944.
      * 05/17/00  K FARROW      SECTION 1 NOW PRINTED ALONE; INSIGHTS
      *                         ARE STILL BUILT HERE BUT PRINTED BY
      *                         DEFIVISU SO THE REPORT SECTIONS COME
      *                         OUT IN THE ORDER FINANCE WANTS.
      *                         CR-6030.
      * 02/08/01  K FARROW      A1 TOTALS AND THE CHAIN TABLE ARE NOW
      *                         EXPLICITLY ZEROED AT OPEN.  AUDIT
      *                         FOUND WS-TOTAL-TVL PICKING UP WHATEVER
      *                         THE REGION HELD FROM THE PRIOR STEP ON
      *                         A COLD START.  CR-6091.
      * 04/19/01  K FARROW      A3 CHAIN TABLE WAS BUILT FROM EVERY
      *                         MASTER ROW, NOT JUST THE TOP-N SET ON
      *                         PROTO-DETAIL - OVERSTATED CHAIN
      *                         DIVERSITY AND THE AVERAGE CHAIN COUNT
      *                         ONCE THE FEED GREW PAST N ROWS.  NOW
      *                         MATCHES EACH MASTER ROW TO THE DETAIL
      *                         TABLE BY NAME BEFORE ACCUMULATING.
      *                         CR-6118.
      *================================================================*
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    DEFIANAL.
       AUTHOR.        L. PETROSKY.
       INSTALLATION.  MIDSTATE DATA PROCESSING CENTER.
       DATE-WRITTEN.  04/02/88.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.  INTERNAL ANALYTICS USE ONLY.
      *================================================================*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-3081.
       OBJECT-COMPUTER.  IBM-3081.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PROTOCOL-DETAIL-FILE
               ASSIGN TO PROTODDD
               FILE STATUS IS WS-DETAIL-STATUS.
           SELECT PROTOCOL-MASTER-FILE
               ASSIGN TO PROTOMDD
               FILE STATUS IS WS-MASTER-STATUS.
           SELECT INSIGHT-FILE
               ASSIGN TO INSGTDD
               FILE STATUS IS WS-INSIGHT-STATUS.
           SELECT SUMMARY-REPORT-FILE
               ASSIGN TO SUMRPTDD.
      *================================================================*
       DATA DIVISION.
      *----------------------------------------------------------------*
       FILE SECTION.
      *----------------------------------------------------------------*
       FD  PROTOCOL-DETAIL-FILE
               RECORDING MODE F.
       COPY PROTOD.
      *----------------------------------------------------------------*
       FD  PROTOCOL-MASTER-FILE
               RECORDING MODE F.
       COPY PROTOM.
      *----------------------------------------------------------------*
       FD  INSIGHT-FILE
               RECORDING MODE F.
       COPY INSREC.
      *----------------------------------------------------------------*
       FD  SUMMARY-REPORT-FILE
               RECORDING MODE F.
       01  SUMMARY-PRINT-RECORD.
      *    05  CC                       PIC X(01).
           05  SUMMARY-PRINT-LINE       PIC X(131).
           05  FILLER                   PIC X(01).
      *----------------------------------------------------------------*
       WORKING-STORAGE SECTION.
      *----------------------------------------------------------------*
       COPY PRODT.
      *----------------------------------------------------------------*
       COPY PRINTCTL.
      *----------------------------------------------------------------*
       01  PRINT-LINES.
           05  NEXT-REPORT-LINE            PIC X(131) VALUE SPACE.
           05  FILLER                      PIC X(01).
      *----------------------------------------------------------------*
       01  HEADING-LINES.
           05  HEADING-LINE-1.
               10  FILLER        PIC X(20) VALUE 'PROTOCOL HEALTH MONI'.
               10  FILLER        PIC X(20) VALUE 'TOR - MARKET METRICS'.
               10  FILLER        PIC X(20) VALUE '            AS OF:  '.
               10  HL1-MONTH     PIC X(02).
               10  FILLER        PIC X(01) VALUE '/'.
               10  HL1-DAY       PIC X(02).
               10  FILLER        PIC X(01) VALUE '/'.
               10  HL1-YEAR      PIC X(04).
               10  FILLER        PIC X(08) VALUE SPACE.
               10  FILLER        PIC X(05) VALUE 'PAGE:'.
               10  HL1-PAGE-COUNT               PIC ZZ9.
               10  FILLER        PIC X(11) VALUE SPACE.
      *----------------------------------------------------------------*
           05  HEADING-LINE-2.
               10  FILLER        PIC X(70) VALUE
                   '                 -----------------------------'.
      *----------------------------------------------------------------*
       01  METRIC-LINES.
           05  ML-TOTAL-TVL.
               10  FILLER         PIC X(24) VALUE
                   'TOTAL TVL (BILLIONS)   '.
               10  ML-TOTAL-TVL-AMT        PIC ZZZ,ZZ9.99.
           05  ML-AVG-TVL.
               10  FILLER         PIC X(24) VALUE
                   'AVERAGE TVL            '.
               10  ML-AVG-TVL-AMT          PIC Z,ZZZ,ZZZ,ZZ9.99.
           05  ML-HHI.
               10  FILLER         PIC X(24) VALUE
                   'HHI CONCENTRATION INDEX'.
               10  ML-HHI-AMT              PIC Z.9999.
           05  ML-DOM-3.
               10  FILLER         PIC X(24) VALUE
                   'TOP-3  DOMINANCE PCT   '.
               10  ML-DOM-3-AMT            PIC ZZ9.9.
           05  ML-DOM-5.
               10  FILLER         PIC X(24) VALUE
                   'TOP-5  DOMINANCE PCT   '.
               10  ML-DOM-5-AMT            PIC ZZ9.9.
           05  ML-DOM-10.
               10  FILLER         PIC X(24) VALUE
                   'TOP-10 DOMINANCE PCT   '.
               10  ML-DOM-10-AMT           PIC ZZ9.9.
           05  ML-CHAIN-DIV.
               10  FILLER         PIC X(24) VALUE
                   'CHAIN DIVERSITY COUNT  '.
               10  ML-CHAIN-DIV-AMT        PIC ZZ9.
           05  ML-AVG-CHAIN.
               10  FILLER         PIC X(24) VALUE
                   'AVG CHAINS PER PROTOCOL'.
               10  ML-AVG-CHAIN-AMT        PIC Z9.99.
           05  ML-HI-RISK-TVL.
               10  FILLER         PIC X(24) VALUE
                   'HIGH RISK TVL          '.
               10  ML-HI-RISK-TVL-AMT      PIC Z,ZZZ,ZZZ,ZZ9.99.
      *----------------------------------------------------------------*
       01  WS-SWITCHES-AND-COUNTERS.
           05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
               88  END-OF-FILE                       VALUE 'Y'.
           05  MASTER-EOF-SW               PIC X(01) VALUE 'N'.
               88  MASTER-END-OF-FILE                VALUE 'Y'.
           05  WS-DETAIL-STATUS            PIC X(02) VALUE '00'.
           05  WS-MASTER-STATUS            PIC X(02) VALUE '00'.
           05  WS-INSIGHT-STATUS           PIC X(02) VALUE '00'.
           05  WS-RECORD-COUNT             PIC 9(05) USAGE IS COMP
                                            VALUE 0.
           05  WS-SUBSCRIPT                PIC 9(03) USAGE IS COMP
                                            VALUE 0.
           05  WS-CHAIN-SUBSCRIPT          PIC 9(03) USAGE IS COMP
                                            VALUE 0.
           05  WS-SCAN-SUBSCRIPT           PIC 9(03) USAGE IS COMP
                                            VALUE 0.
           05  FILLER                      PIC X(05).
      *----------------------------------------------------------------*
      *  A1 - TOTALS.                                                  *
      *----------------------------------------------------------------*
       01  WS-MARKET-TOTALS.
           05  WS-TOTAL-TVL                PIC S9(15)V99.
           05  WS-AVERAGE-TVL              PIC S9(13)V99.
           05  WS-HHI-SUM                  PIC S9V9(04).
           05  WS-HIGH-RISK-TVL            PIC S9(13)V99.
           05  FILLER                      PIC X(05).
      *----------------------------------------------------------------*
      *  THE MARKET TOTALS VIEWED AS ONE LONG DISPLAY FIELD, FOR A     *
      *  SINGLE END-OF-STEP DISPLAY LINE IN THE JOB LOG.               *
      *----------------------------------------------------------------*
       01  WS-MARKET-TOTALS-R REDEFINES WS-MARKET-TOTALS.
           05  WS-TOTALS-TRACE             PIC X(52).
           05  FILLER                      PIC X(05).
      *----------------------------------------------------------------*
      *  A5 - DOMINANCE WORK AREA.                                     *
      *----------------------------------------------------------------*
       01  WS-DOMINANCE-WORK.
           05  WS-TOP-3-TVL                PIC S9(15)V99.
           05  WS-TOP-5-TVL                PIC S9(15)V99.
           05  WS-TOP-10-TVL                PIC S9(15)V99.
           05  FILLER                      PIC X(05).
      *----------------------------------------------------------------*
      *  A3 - CHAIN TABLE, NAME-KEYED, BUILT FROM A SECOND PASS OVER   *
      *  THE MASTER FILE.  COUNT ONLY - NO TVL ALLOCATION HERE, THAT   *
      *  IS DEFIVISU'S TABLE.                                          *
      *----------------------------------------------------------------*
       01  CHAIN-TABLE-CONTROL.
           05  CHAIN-TABLE-COUNT           PIC S9(03) USAGE IS COMP
                                            VALUE 0.
           05  FILLER                      PIC X(05).
       01  CHAIN-TABLE.
           05  CT-ENTRY OCCURS 100 TIMES
                        INDEXED BY CHAIN-INDEX.
               10  CT-CHAIN-NAME           PIC X(15).
               10  CT-PROTO-COUNT          PIC 9(05) USAGE IS COMP.
           05  WS-CHAIN-COUNT-TOTAL        PIC 9(05) USAGE IS COMP
                                            VALUE 0.
           05  FILLER                      PIC X(05).
      *----------------------------------------------------------------*
      *  A6 - INSIGHT WORK AREA.                                       *
      *----------------------------------------------------------------*
       01  WS-INSIGHT-WORK.
           05  WS-TVL-BILLIONS             PIC ZZ9.9.
           05  WS-CHAIN-COUNT-EDIT         PIC Z9.
           05  FILLER                      PIC X(05).
      *================================================================*
       PROCEDURE DIVISION.
      *----------------------------------------------------------------*
       0000-MAIN-PROCESSING.
      *----------------------------------------------------------------*
           PERFORM 1000-OPEN-FILES-INITIALIZE.
           PERFORM 2000-LOAD-DETAIL-FILE.
           PERFORM 3000-BUILD-CHAIN-TABLE.
           PERFORM 4000-COMPUTE-CONCENTRATION.
           PERFORM 5000-COMPUTE-DOMINANCE.
           PERFORM 6000-GENERATE-INSIGHTS.
           PERFORM 7000-PRINT-MARKET-METRICS.
           PERFORM 9000-CLOSE-FILES.
           GOBACK.
      *----------------------------------------------------------------*
       1000-OPEN-FILES-INITIALIZE.
      *----------------------------------------------------------------*
           OPEN INPUT  PROTOCOL-DETAIL-FILE.
           OPEN INPUT  PROTOCOL-MASTER-FILE.
           OPEN OUTPUT INSIGHT-FILE.
           OPEN OUTPUT SUMMARY-REPORT-FILE.
           INITIALIZE WS-MARKET-TOTALS
               REPLACING NUMERIC DATA BY 0
                         ALPHANUMERIC DATA BY SPACE.
           INITIALIZE CHAIN-TABLE
               REPLACING NUMERIC DATA BY 0
                         ALPHANUMERIC DATA BY SPACE.
           ACCEPT WS-CURRENT-DATE-DATA     FROM DATE YYYYMMDD.
           MOVE WS-CURRENT-YEAR            TO HL1-YEAR.
           MOVE WS-CURRENT-MONTH           TO HL1-MONTH.
           MOVE WS-CURRENT-DAY             TO HL1-DAY.
      *----------------------------------------------------------------*
      *  BATCH FLOW STEP 1 - LOAD THE DETAIL POPULATION, AND RULE A1   *
      *  TOTALS WHILE IT IS LOADING.                                   *
      *----------------------------------------------------------------*
       2000-LOAD-DETAIL-FILE.
      *----------------------------------------------------------------*
           PERFORM 8000-READ-DETAIL-RECORD.
           PERFORM 2100-ACCUMULATE-ONE-DETAIL
               UNTIL END-OF-FILE.
           IF  WS-RECORD-COUNT > 0
               COMPUTE WS-AVERAGE-TVL ROUNDED =
                       WS-TOTAL-TVL / WS-RECORD-COUNT
           ELSE
               MOVE 0                      TO WS-AVERAGE-TVL.
      *----------------------------------------------------------------*
       2100-ACCUMULATE-ONE-DETAIL.
      *----------------------------------------------------------------*
           ADD  1                          TO WS-RECORD-COUNT
                                               DETAIL-TABLE-SIZE.
           MOVE PD-NAME             TO TD-NAME (DETAIL-TABLE-SIZE).
           MOVE PD-CATEGORY         TO TD-CATEGORY (DETAIL-TABLE-SIZE).
           MOVE PD-TVL              TO TD-TVL (DETAIL-TABLE-SIZE).
           MOVE PD-MCAP             TO TD-MCAP (DETAIL-TABLE-SIZE).
           MOVE PD-CHAIN-COUNT      TO TD-CHAIN-COUNT
                                            (DETAIL-TABLE-SIZE).
           MOVE PD-RISK-LEVEL       TO TD-RISK-LEVEL
                                            (DETAIL-TABLE-SIZE).
           ADD  PD-TVL                     TO WS-TOTAL-TVL.
           IF  PD-RISK-LEVEL = 'High'
               ADD  PD-TVL                 TO WS-HIGH-RISK-TVL.
           PERFORM 8000-READ-DETAIL-RECORD.
      *----------------------------------------------------------------*
      *  A3 - CHAIN DISTRIBUTION.  THE NAMES LIVE ONLY ON THE MASTER,  *
      *  SO THIS PASS RE-READS IT, BUT THE POPULATION FOR A1-A5 IS    *
      *  THE TOP-N SET ON PROTO-DETAIL, NOT THE WHOLE MASTER - EACH    *
      *  MASTER ROW IS MATCHED TO THE DETAIL TABLE BY NAME FIRST, THE  *
      *  SAME WAY DEFIVISU MATCHES ITS V1 ALLOCATION.  CR-6118.        *
      *----------------------------------------------------------------*
       3000-BUILD-CHAIN-TABLE.
      *----------------------------------------------------------------*
           PERFORM 8100-READ-MASTER-RECORD.
           PERFORM 3100-ACCUMULATE-CHAIN-TOTALS
               UNTIL MASTER-END-OF-FILE.
      *----------------------------------------------------------------*
       3100-ACCUMULATE-CHAIN-TOTALS.
      *----------------------------------------------------------------*
           PERFORM 3105-FIND-DETAIL-ROW.
           IF  WS-SUBSCRIPT NOT = 0
               ADD  PM-CHAIN-COUNT          TO WS-CHAIN-COUNT-TOTAL
               PERFORM 3110-ACCUMULATE-ONE-CHAIN
                   VARYING WS-CHAIN-SUBSCRIPT FROM 1 BY 1
                   UNTIL WS-CHAIN-SUBSCRIPT > PM-CHAIN-COUNT.
           PERFORM 8100-READ-MASTER-RECORD.
      *----------------------------------------------------------------*
       3105-FIND-DETAIL-ROW.
      *----------------------------------------------------------------*
           MOVE 0                          TO WS-SUBSCRIPT.
           PERFORM 3106-CHECK-ONE-DETAIL-ROW
               VARYING WS-SCAN-SUBSCRIPT FROM 1 BY 1
               UNTIL WS-SCAN-SUBSCRIPT > WS-RECORD-COUNT
                  OR WS-SUBSCRIPT NOT = 0.
      *----------------------------------------------------------------*
       3106-CHECK-ONE-DETAIL-ROW.
      *----------------------------------------------------------------*
           IF  TD-NAME (WS-SCAN-SUBSCRIPT) = PM-NAME
               MOVE WS-SCAN-SUBSCRIPT       TO WS-SUBSCRIPT.
      *----------------------------------------------------------------*
       3110-ACCUMULATE-ONE-CHAIN.
      *----------------------------------------------------------------*
           SET CHAIN-INDEX TO 1.
           SEARCH CT-ENTRY
               AT END
                   ADD  1               TO CHAIN-TABLE-COUNT
                   SET CHAIN-INDEX      TO CHAIN-TABLE-COUNT
                   MOVE PM-CHAIN-TABLE (WS-CHAIN-SUBSCRIPT)
                                        TO CT-CHAIN-NAME (CHAIN-INDEX)
                   MOVE 1               TO CT-PROTO-COUNT (CHAIN-INDEX)
               WHEN CT-CHAIN-NAME (CHAIN-INDEX)
                       = PM-CHAIN-TABLE (WS-CHAIN-SUBSCRIPT)
                   ADD  1               TO CT-PROTO-COUNT (CHAIN-INDEX).
      *----------------------------------------------------------------*
      *  A2 - HHI CONCENTRATION.  A SECOND SWEEP OF THE DETAIL TABLE,  *
      *  NOW THAT THE GRAND TOTAL IS KNOWN.  CR-5109.                  *
      *----------------------------------------------------------------*
       4000-COMPUTE-CONCENTRATION.
      *----------------------------------------------------------------*
           MOVE 0                          TO WS-HHI-SUM.
           IF  WS-TOTAL-TVL > 0
               PERFORM 4100-ADD-ONE-HHI-TERM
                   VARYING WS-SUBSCRIPT FROM 1 BY 1
                   UNTIL WS-SUBSCRIPT > WS-RECORD-COUNT.
      *----------------------------------------------------------------*
       4100-ADD-ONE-HHI-TERM.
      *----------------------------------------------------------------*
           COMPUTE WS-HHI-SUM ROUNDED = WS-HHI-SUM +
               ((TD-TVL (WS-SUBSCRIPT) / WS-TOTAL-TVL) *
                (TD-TVL (WS-SUBSCRIPT) / WS-TOTAL-TVL)).
      *----------------------------------------------------------------*
      *  A5 - DOMINANCE.  THE DETAIL TABLE ARRIVED IN TVL-DESCENDING   *
      *  ORDER FROM DEFICOLL, SO THE TOP 3/5/10 ARE SIMPLY THE FIRST   *
      *  3/5/10 ROWS.                                                  *
      *----------------------------------------------------------------*
       5000-COMPUTE-DOMINANCE.
      *----------------------------------------------------------------*
           MOVE 0 TO WS-TOP-3-TVL WS-TOP-5-TVL WS-TOP-10-TVL.
           PERFORM 5100-ADD-ONE-DOMINANCE-ROW
               VARYING WS-SUBSCRIPT FROM 1 BY 1
               UNTIL WS-SUBSCRIPT > WS-RECORD-COUNT
                  OR WS-SUBSCRIPT > 10.
      *----------------------------------------------------------------*
       5100-ADD-ONE-DOMINANCE-ROW.
      *----------------------------------------------------------------*
           IF  WS-SUBSCRIPT NOT > 3
               ADD  TD-TVL (WS-SUBSCRIPT)  TO WS-TOP-3-TVL.
           IF  WS-SUBSCRIPT NOT > 5
               ADD  TD-TVL (WS-SUBSCRIPT)  TO WS-TOP-5-TVL.
           ADD  TD-TVL (WS-SUBSCRIPT)      TO WS-TOP-10-TVL.
      *----------------------------------------------------------------*
      *  A6 - INSIGHTS, ONE PROTOCOL AT A TIME.  EACH CONDITION IS     *
      *  INDEPENDENT - A PROTOCOL CAN RAISE MORE THAN ONE.             *
      *----------------------------------------------------------------*
       6000-GENERATE-INSIGHTS.
      *----------------------------------------------------------------*
           PERFORM 6100-CHECK-ONE-PROTOCOL
               VARYING WS-SUBSCRIPT FROM 1 BY 1
               UNTIL WS-SUBSCRIPT > WS-RECORD-COUNT.
      *----------------------------------------------------------------*
       6100-CHECK-ONE-PROTOCOL.
      *----------------------------------------------------------------*
           PERFORM 6110-CHECK-SIZE-INSIGHT.
           PERFORM 6120-CHECK-DIVERSITY-INSIGHT.
           PERFORM 6130-CHECK-RISK-INSIGHT.
      *----------------------------------------------------------------*
       6110-CHECK-SIZE-INSIGHT.
      *----------------------------------------------------------------*
           IF  TD-TVL (WS-SUBSCRIPT) > 10000000000
               MOVE TD-NAME (WS-SUBSCRIPT)    TO IN-NAME
               MOVE 'SIZE'                    TO IN-TYPE
               MOVE 'HIGH'                    TO IN-LEVEL
               COMPUTE WS-TVL-BILLIONS ROUNDED =
                       TD-TVL (WS-SUBSCRIPT) / 1000000000
               MOVE SPACES                    TO IN-MESSAGE
               STRING 'Major protocol with $' DELIMITED SIZE
                      WS-TVL-BILLIONS         DELIMITED SIZE
                      'B TVL'                 DELIMITED SIZE
                      INTO IN-MESSAGE
               PERFORM 9200-WRITE-INSIGHT-RECORD.
      *----------------------------------------------------------------*
       6120-CHECK-DIVERSITY-INSIGHT.
      *----------------------------------------------------------------*
           MOVE TD-CHAIN-COUNT (WS-SUBSCRIPT)  TO WS-CHAIN-COUNT-EDIT.
           IF  TD-CHAIN-COUNT (WS-SUBSCRIPT) > 10
               MOVE TD-NAME (WS-SUBSCRIPT)    TO IN-NAME
               MOVE 'DIVERSITY'                TO IN-TYPE
               MOVE 'POSITIVE'                 TO IN-LEVEL
               MOVE SPACES                     TO IN-MESSAGE
               STRING 'High chain diversity with '  DELIMITED SIZE
                      WS-CHAIN-COUNT-EDIT           DELIMITED SIZE
                      ' chains'                     DELIMITED SIZE
                      INTO IN-MESSAGE
               PERFORM 9200-WRITE-INSIGHT-RECORD
           ELSE
               IF  TD-CHAIN-COUNT (WS-SUBSCRIPT) < 3
                   MOVE TD-NAME (WS-SUBSCRIPT) TO IN-NAME
                   MOVE 'DIVERSITY'             TO IN-TYPE
                   MOVE 'WARNING'               TO IN-LEVEL
                   MOVE SPACES                  TO IN-MESSAGE
                   STRING 'Limited chain diversity with only '
                              DELIMITED SIZE
                          WS-CHAIN-COUNT-EDIT   DELIMITED SIZE
                          ' chains'              DELIMITED SIZE
                          INTO IN-MESSAGE
                   PERFORM 9200-WRITE-INSIGHT-RECORD.
      *----------------------------------------------------------------*
       6130-CHECK-RISK-INSIGHT.
      *----------------------------------------------------------------*
           IF  TD-RISK-LEVEL (WS-SUBSCRIPT) = 'High'
               MOVE TD-NAME (WS-SUBSCRIPT)    TO IN-NAME
               MOVE 'RISK'                    TO IN-TYPE
               MOVE 'WARNING'                 TO IN-LEVEL
               MOVE 'High risk protocol - extra caution advised'
                                               TO IN-MESSAGE
               PERFORM 9200-WRITE-INSIGHT-RECORD.
      *----------------------------------------------------------------*
      *  REPORTS SECTION 1 - MARKET METRICS.  SECTION 4 (INSIGHTS) IS  *
      *  PRINTED BY DEFIVISU, SEE CR-6030 ABOVE.                       *
      *----------------------------------------------------------------*
       7000-PRINT-MARKET-METRICS.
      *----------------------------------------------------------------*
           COMPUTE ML-TOTAL-TVL-AMT ROUNDED = WS-TOTAL-TVL / 1000000000.
           MOVE WS-AVERAGE-TVL             TO ML-AVG-TVL-AMT.
           MOVE WS-HHI-SUM                 TO ML-HHI-AMT.
           PERFORM 7100-COMPUTE-ONE-DOMINANCE-PCT.
           IF  WS-CHAIN-COUNT-TOTAL > 0 AND WS-RECORD-COUNT > 0
               COMPUTE ML-AVG-CHAIN-AMT ROUNDED =
                       WS-CHAIN-COUNT-TOTAL / WS-RECORD-COUNT
           ELSE
               MOVE 0                      TO ML-AVG-CHAIN-AMT.
           MOVE CHAIN-TABLE-COUNT          TO ML-CHAIN-DIV-AMT.
           MOVE WS-HIGH-RISK-TVL           TO ML-HI-RISK-TVL-AMT.
           MOVE ML-TOTAL-TVL               TO SUMMARY-PRINT-LINE.
           PERFORM 9120-WRITE-REPORT-LINE.
           MOVE ML-AVG-TVL                 TO SUMMARY-PRINT-LINE.
           PERFORM 9120-WRITE-REPORT-LINE.
           MOVE ML-HHI                     TO SUMMARY-PRINT-LINE.
           PERFORM 9120-WRITE-REPORT-LINE.
           MOVE ML-DOM-3                   TO SUMMARY-PRINT-LINE.
           PERFORM 9120-WRITE-REPORT-LINE.
           MOVE ML-DOM-5                   TO SUMMARY-PRINT-LINE.
           PERFORM 9120-WRITE-REPORT-LINE.
           MOVE ML-DOM-10                  TO SUMMARY-PRINT-LINE.
           PERFORM 9120-WRITE-REPORT-LINE.
           MOVE ML-CHAIN-DIV               TO SUMMARY-PRINT-LINE.
           PERFORM 9120-WRITE-REPORT-LINE.
           MOVE ML-AVG-CHAIN               TO SUMMARY-PRINT-LINE.
           PERFORM 9120-WRITE-REPORT-LINE.
           MOVE ML-HI-RISK-TVL             TO SUMMARY-PRINT-LINE.
           PERFORM 9120-WRITE-REPORT-LINE.
      *----------------------------------------------------------------*
       7100-COMPUTE-ONE-DOMINANCE-PCT.
      *----------------------------------------------------------------*
           IF  WS-TOTAL-TVL > 0
               COMPUTE ML-DOM-3-AMT  ROUNDED =
                       (WS-TOP-3-TVL  / WS-TOTAL-TVL) * 100
               COMPUTE ML-DOM-5-AMT  ROUNDED =
                       (WS-TOP-5-TVL  / WS-TOTAL-TVL) * 100
               COMPUTE ML-DOM-10-AMT ROUNDED =
                       (WS-TOP-10-TVL / WS-TOTAL-TVL) * 100
           ELSE
               MOVE 0 TO ML-DOM-3-AMT ML-DOM-5-AMT ML-DOM-10-AMT.
      *----------------------------------------------------------------*
       8000-READ-DETAIL-RECORD.
      *----------------------------------------------------------------*
           READ PROTOCOL-DETAIL-FILE
               AT END MOVE 'Y'              TO END-OF-FILE-SW.
      *----------------------------------------------------------------*
       8100-READ-MASTER-RECORD.
      *----------------------------------------------------------------*
           READ PROTOCOL-MASTER-FILE
               AT END MOVE 'Y'              TO MASTER-EOF-SW.
      *----------------------------------------------------------------*
       9000-CLOSE-FILES.
      *----------------------------------------------------------------*
           CLOSE PROTOCOL-DETAIL-FILE
                 PROTOCOL-MASTER-FILE
                 INSIGHT-FILE
                 SUMMARY-REPORT-FILE.
      *----------------------------------------------------------------*
       9120-WRITE-REPORT-LINE.
      *----------------------------------------------------------------*
           IF  LINE-COUNT GREATER THAN LINES-ON-PAGE
               PERFORM 9130-PRINT-HEADING-LINES.
           WRITE SUMMARY-PRINT-RECORD
               AFTER ADVANCING LINE-SPACEING.
           ADD  1                           TO LINE-COUNT.
           MOVE 1                           TO LINE-SPACEING.
      *----------------------------------------------------------------*
       9130-PRINT-HEADING-LINES.
      *----------------------------------------------------------------*
           MOVE PAGE-COUNT                  TO HL1-PAGE-COUNT.
           MOVE HEADING-LINE-1               TO SUMMARY-PRINT-LINE.
           WRITE SUMMARY-PRINT-RECORD
               AFTER ADVANCING PAGE.
           MOVE HEADING-LINE-2               TO SUMMARY-PRINT-LINE.
           WRITE SUMMARY-PRINT-RECORD
               AFTER ADVANCING 2.
           ADD  1                           TO PAGE-COUNT.
           MOVE 3                           TO LINE-COUNT.
      *----------------------------------------------------------------*
       9200-WRITE-INSIGHT-RECORD.
      *----------------------------------------------------------------*
           WRITE INSIGHT-RECORD.
