      *================================================================*
      * PROGRAM NAME:    DEFICOLL
      * ORIGINAL AUTHOR: R. T. MCALLISTER
      *
      * MAINTENANCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 03/14/88  R MCALLISTER  CREATED FOR PROTOCOL FEED PROJECT,
      *                         REQUEST CR-4401.  READS THE NIGHTLY
      *                         MASTER AND WRITES THE SCORED DETAIL.
      * 09/02/89  R MCALLISTER  ADDED PARM-DRIVEN TOP-N COUNT, WAS
      *                         HARD-CODED TO 10.  CR-4477.
      * 06/19/91  L PETROSKY    C4 STABILITY SCORE WAS USING WHOLE
      *                         DOLLARS, CHANGED DIVISOR TO MATCH
      *                         FINANCE'S REVISED FORMULA.  CR-5108.
      * 11/30/92  L PETROSKY    RISK CLASSIFICATION THRESHOLDS MOVED
      *                         OUT OF 3150 INTO ONE TABLE OF LIMITS
      *                         PER AUDIT FINDING 92-114.  CR-5266.
      * 02/08/94  D WOJCIK      TIE-BREAK ON THE SORT WAS LOSING INPUT
      *                         ORDER WHEN TWO PROTOCOLS HAD THE SAME
      *                         TVL TO THE PENNY.  ADDED SR-SEQ-NBR AS
      *                         SECONDARY ASCENDING KEY.  CR-5390.
      * 01/11/95  D WOJCIK      YEAR VALIDATION OF DATE-WRITTEN FIELDS
      *                         REVIEWED, NO CHANGE REQUIRED HERE.
      * 10/02/96  K FARROW      SAFE-NUMERIC CHECK WAS ACCEPTING
      *                         NEGATIVE TVL FROM A BAD FEED FILE,
      *                         NOW FLOORED AT ZERO.  CR-5701.
      * 12/29/98  K FARROW      Y2K REMEDIATION - WS-RUN-DATE AND ALL
      *                         DATE FIELDS REVIEWED FOR 4-DIGIT YEAR.
      *                         NO 2-DIGIT YEAR STORAGE FOUND IN THIS
      *                         PROGRAM.  CR-5944.
      * 04/05/00  K FARROW      PARM LENGTH CHECK ADDED AFTER A BLANK
      *                         PARM CARD BLEW UP THE TOP-N ACCEPT.
      *                         CR-6012.
      * 03/22/01  K FARROW      WS-TVL-RATIO AND WS-AGE-RATIO ONLY HAD
      *                         ONE INTEGER DIGIT - A BILLION-DOLLAR-
      *                         PLUS PROTOCOL OVERFLOWED THE DIVIDE
      *                         AND TRUNCATED HIGH-ORDER, SO THE 0.6
      *                         CAP NEVER TRIPPED.  WIDENED BOTH TO
      *                         FIVE INTEGER DIGITS.  CR-6107.
      *================================================================*
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    DEFICOLL.
       AUTHOR.        R. T. MCALLISTER.
       INSTALLATION.  MIDSTATE DATA PROCESSING CENTER.
       DATE-WRITTEN.  03/14/88.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.  INTERNAL ANALYTICS USE ONLY.
      *================================================================*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-3081.
       OBJECT-COMPUTER.  IBM-3081.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PROTOCOL-MASTER-FILE
               ASSIGN TO PROTOMDD
               FILE STATUS IS WS-MASTER-STATUS.
           SELECT PROTOCOL-DETAIL-FILE
               ASSIGN TO PROTODDD
               FILE STATUS IS WS-DETAIL-STATUS.
           SELECT SORT-WORK-FILE
               ASSIGN TO SORTWKDD.
      *================================================================*
       DATA DIVISION.
      *----------------------------------------------------------------*
       FILE SECTION.
      *----------------------------------------------------------------*
       FD  PROTOCOL-MASTER-FILE
               RECORDING MODE F.
       COPY PROTOM.
      *----------------------------------------------------------------*
       FD  PROTOCOL-DETAIL-FILE
               RECORDING MODE F.
       COPY PROTOD.
      *----------------------------------------------------------------*
       SD  SORT-WORK-FILE.
       01  SORT-RECORD.
           05  SR-TVL                      PIC S9(13)V99.
           05  SR-SEQ-NBR                  PIC 9(05).
           05  SR-NAME                     PIC X(30).
           05  SR-MCAP                     PIC S9(13)V99.
           05  SR-CATEGORY                 PIC X(20).
           05  SR-CHAIN-COUNT              PIC 9(03).
           05  SR-CHAIN-TABLE              PIC X(15)
                                           OCCURS 20 TIMES.
           05  SR-AGE-DAYS                 PIC 9(05).
           05  FILLER                      PIC X(05).
      *----------------------------------------------------------------*
      *  THE TWO SORT KEYS VIEWED ON THEIR OWN, SEPARATE FROM THE      *
      *  PAYLOAD FIELDS, SO THE PERSON TRACING A SORT PROBLEM DOES     *
      *  NOT HAVE TO HUNT THROUGH THE WHOLE RECORD FOR THEM.           *
      *----------------------------------------------------------------*
       01  SR-SORT-KEYS REDEFINES SORT-RECORD.
           05  SR-KEY-TVL                  PIC S9(13)V99.
           05  SR-KEY-SEQ                  PIC 9(05).
           05  FILLER                      PIC X(378).
      *----------------------------------------------------------------*
       WORKING-STORAGE SECTION.
      *----------------------------------------------------------------*
       01  WS-SWITCHES-AND-COUNTERS.
           05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
               88  END-OF-FILE                       VALUE 'Y'.
           05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
               88  SORT-END-OF-FILE                  VALUE 'Y'.
           05  WS-MASTER-STATUS            PIC X(02) VALUE '00'.
               88  WS-MASTER-OK                       VALUE '00'.
           05  WS-DETAIL-STATUS            PIC X(02) VALUE '00'.
               88  WS-DETAIL-OK                       VALUE '00'.
           05  WS-SEQ-NBR                  PIC 9(05) USAGE IS COMP
                                            VALUE 0.
           05  WS-WRITE-COUNT              PIC 9(05) USAGE IS COMP
                                            VALUE 0.
           05  WS-TOP-N-COUNT              PIC 9(05) USAGE IS COMP
                                            VALUE 10.
           05  WS-SUBSCRIPT                PIC 9(03) USAGE IS COMP
                                            VALUE 0.
           05  FILLER                      PIC X(05).
      *----------------------------------------------------------------*
      *  SCORING WORK AREA - ONE PROTOCOL AT A TIME, CARRIED FORWARD   *
      *  FROM THE SORT-RECORD INTO THE DETAIL RECORD BY RULES C1-C5.  *
      *----------------------------------------------------------------*
       01  WS-SCORE-WORK-AREA.
           05  WS-SAFE-TVL                 PIC S9(13)V99.
           05  WS-SAFE-MCAP                PIC S9(13)V99.
           05  WS-CHAIN-RATIO              PIC S9V9(04).
           05  WS-TVL-RATIO                PIC S9(05)V9(04).
           05  WS-AGE-RATIO                PIC S9(05)V9(04).
           05  WS-RISK-TVL-FACTOR          PIC 9(01) USAGE IS COMP.
           05  WS-RISK-CHAIN-FACTOR        PIC 9(01) USAGE IS COMP.
           05  WS-RISK-SCORE-TOTAL         PIC 9(02) USAGE IS COMP.
           05  FILLER                      PIC X(05).
      *----------------------------------------------------------------*
      *  THE JOB STEP PASSES THE TOP-N COUNT AS A 4-BYTE PARM CARD;    *
      *  IF THE PARM IS BLANK OR NON-NUMERIC THE DEFAULT OF 10 FROM    *
      *  WS-TOP-N-COUNT ABOVE STAYS IN EFFECT.                         *
      *----------------------------------------------------------------*
       LINKAGE SECTION.
       01  LS-PARM-AREA                    PIC X(04).
       01  LS-PARM-N REDEFINES LS-PARM-AREA.
           05  LS-PARM-N-VALUE             PIC 9(04).
      *================================================================*
       PROCEDURE DIVISION USING LS-PARM-AREA.
      *----------------------------------------------------------------*
       0000-MAIN-PROCESSING.
      *----------------------------------------------------------------*
           PERFORM 1000-OPEN-FILES-INITIALIZE.
           SORT SORT-WORK-FILE
                ON DESCENDING KEY SR-TVL
                ON ASCENDING  KEY SR-SEQ-NBR
                INPUT PROCEDURE  IS 2000-LOAD-SORT-FILE
                OUTPUT PROCEDURE IS 3000-SCORE-AND-WRITE.
           PERFORM 4000-CLOSE-FILES.
           GOBACK.
      *----------------------------------------------------------------*
       1000-OPEN-FILES-INITIALIZE.
      *----------------------------------------------------------------*
           OPEN INPUT  PROTOCOL-MASTER-FILE.
           OPEN OUTPUT PROTOCOL-DETAIL-FILE.
           IF  LS-PARM-AREA NUMERIC AND LS-PARM-AREA NOT = '0000'
               MOVE LS-PARM-N-VALUE        TO WS-TOP-N-COUNT.
           MOVE SPACES                     TO PM-CHAIN-BLOCK.
      *----------------------------------------------------------------*
       2000-LOAD-SORT-FILE SECTION.
      *----------------------------------------------------------------*
           PERFORM 8000-READ-MASTER-RECORD.
           PERFORM 2100-BUILD-SORT-RECORD
               UNTIL END-OF-FILE.
       2000-DUMMY     SECTION.
      *----------------------------------------------------------------*
       2100-BUILD-SORT-RECORD.
      *----------------------------------------------------------------*
           ADD  1                          TO WS-SEQ-NBR.
           MOVE PM-NAME                    TO SR-NAME.
           MOVE PM-CATEGORY                TO SR-CATEGORY.
           MOVE PM-TVL                     TO SR-TVL.
           MOVE PM-MCAP                    TO SR-MCAP.
           MOVE PM-CHAIN-COUNT             TO SR-CHAIN-COUNT.
           MOVE PM-AGE-DAYS                TO SR-AGE-DAYS.
           MOVE WS-SEQ-NBR                 TO SR-SEQ-NBR.
           PERFORM 2110-MOVE-CHAIN-TABLE
               VARYING WS-SUBSCRIPT FROM 1 BY 1
               UNTIL WS-SUBSCRIPT > 20.
           PERFORM 9200-RELEASE-SORT-RECORD.
           PERFORM 8000-READ-MASTER-RECORD.
      *----------------------------------------------------------------*
       2110-MOVE-CHAIN-TABLE.
      *----------------------------------------------------------------*
           MOVE PM-CHAIN-TABLE (WS-SUBSCRIPT)
               TO SR-CHAIN-TABLE (WS-SUBSCRIPT).
      *----------------------------------------------------------------*
       3000-SCORE-AND-WRITE SECTION.
      *----------------------------------------------------------------*
           PERFORM 8200-RETURN-SORT-RECORD.
           PERFORM 3100-SCORE-ONE-PROTOCOL
               UNTIL SORT-END-OF-FILE
                  OR WS-WRITE-COUNT NOT LESS THAN WS-TOP-N-COUNT.
       3000-DUMMY     SECTION.
      *----------------------------------------------------------------*
       3100-SCORE-ONE-PROTOCOL.
      *----------------------------------------------------------------*
           PERFORM 3110-SAFE-NUMERIC-AMOUNTS.
           PERFORM 3120-COMPUTE-RATIO.
           PERFORM 3130-COMPUTE-DIVERS-SCORE.
           PERFORM 3140-COMPUTE-STABIL-SCORE.
           PERFORM 3150-COMPUTE-RISK-LEVEL.
           PERFORM 3160-WRITE-DETAIL-RECORD.
           ADD  1                          TO WS-WRITE-COUNT.
           PERFORM 8200-RETURN-SORT-RECORD.
      *----------------------------------------------------------------*
      *  C1 - SAFE NUMERIC.  A MISSING OR NON-NUMERIC TVL OR MCAP      *
      *  COMES THROUGH THE SORT AS ZERO ALREADY BECAUSE THE FIELDS     *
      *  ARE NUMERIC-EDITED ON THE WAY IN; THE FLOOR BELOW CATCHES     *
      *  A NEGATIVE FEED VALUE, WHICH CR-5701 FOUND SLIPPING THROUGH.  *
      *----------------------------------------------------------------*
       3110-SAFE-NUMERIC-AMOUNTS.
      *----------------------------------------------------------------*
           IF  SR-TVL NOT NUMERIC OR SR-TVL < 0
               MOVE 0                      TO WS-SAFE-TVL
           ELSE
               MOVE SR-TVL                 TO WS-SAFE-TVL.
           IF  SR-MCAP NOT NUMERIC OR SR-MCAP < 0
               MOVE 0                      TO WS-SAFE-MCAP
           ELSE
               MOVE SR-MCAP                TO WS-SAFE-MCAP.
      *----------------------------------------------------------------*
      *  C2 - MCAP / TVL RATIO, FOUR DECIMAL PLACES, ZERO WHEN TVL     *
      *  IS NOT GREATER THAN ZERO.                                     *
      *----------------------------------------------------------------*
       3120-COMPUTE-RATIO.
      *----------------------------------------------------------------*
           IF  WS-SAFE-TVL > 0
               COMPUTE PD-MCAP-TVL-RATIO ROUNDED =
                       WS-SAFE-MCAP / WS-SAFE-TVL
           ELSE
               MOVE 0                      TO PD-MCAP-TVL-RATIO.
      *----------------------------------------------------------------*
      *  C3 - DIVERSIFICATION SCORE.  MINIMUM OF CHAIN-COUNT / 10 AND  *
      *  0.5, PLUS THE FIXED DEFAULT TOKEN SCORE OF 0.5.  RANGE IS     *
      *  0.5000 THROUGH 1.0000.                                       *
      *----------------------------------------------------------------*
       3130-COMPUTE-DIVERS-SCORE.
      *----------------------------------------------------------------*
           COMPUTE WS-CHAIN-RATIO ROUNDED = SR-CHAIN-COUNT / 10.
           IF  WS-CHAIN-RATIO > 0.5
               MOVE 0.5                    TO WS-CHAIN-RATIO.
           COMPUTE PD-DIVERS-SCORE ROUNDED =
                   WS-CHAIN-RATIO + 0.5.
      *----------------------------------------------------------------*
      *  C4 - STABILITY SCORE.  MINIMUM OF TVL / ONE BILLION AND 0.6,  *
      *  PLUS MINIMUM OF AGE-DAYS / 365 AND 0.4.  RANGE 0.0 TO 1.0.    *
      *  CR-5108 CHANGED THE TVL DIVISOR FROM 1,000,000 TO MATCH       *
      *  FINANCE'S REVISED FORMULA.                                    *
      *----------------------------------------------------------------*
       3140-COMPUTE-STABIL-SCORE.
      *----------------------------------------------------------------*
           COMPUTE WS-TVL-RATIO ROUNDED = WS-SAFE-TVL / 1000000000.
           IF  WS-TVL-RATIO > 0.6
               MOVE 0.6                    TO WS-TVL-RATIO.
           COMPUTE WS-AGE-RATIO ROUNDED = SR-AGE-DAYS / 365.
           IF  WS-AGE-RATIO > 0.4
               MOVE 0.4                    TO WS-AGE-RATIO.
           COMPUTE PD-STABIL-SCORE ROUNDED =
                   WS-TVL-RATIO + WS-AGE-RATIO.
      *----------------------------------------------------------------*
      *  C5 - RISK LEVEL.  SEE CR-5266 - THE TWO RISK FACTORS BELOW    *
      *  ARE COMPUTED SEPARATELY THEN ADDED; TOTAL OF 2 OR 3 IS LOW,   *
      *  4 OR 5 IS MEDIUM, 6 IS HIGH.                                  *
      *----------------------------------------------------------------*
       3150-COMPUTE-RISK-LEVEL.
      *----------------------------------------------------------------*
           IF  WS-SAFE-TVL > 1000000000
               MOVE 1                      TO WS-RISK-TVL-FACTOR
           ELSE
               IF  WS-SAFE-TVL > 100000000
                   MOVE 2                  TO WS-RISK-TVL-FACTOR
               ELSE
                   MOVE 3                  TO WS-RISK-TVL-FACTOR.
           IF  SR-CHAIN-COUNT > 5
               MOVE 1                      TO WS-RISK-CHAIN-FACTOR
           ELSE
               IF  SR-CHAIN-COUNT > 2
                   MOVE 2                  TO WS-RISK-CHAIN-FACTOR
               ELSE
                   MOVE 3                  TO WS-RISK-CHAIN-FACTOR.
           ADD  WS-RISK-TVL-FACTOR  WS-RISK-CHAIN-FACTOR
               GIVING WS-RISK-SCORE-TOTAL.
           IF  WS-RISK-SCORE-TOTAL NOT GREATER THAN 3
               MOVE 'Low'                  TO PD-RISK-LEVEL
           ELSE
               IF  WS-RISK-SCORE-TOTAL NOT GREATER THAN 5
                   MOVE 'Medium'           TO PD-RISK-LEVEL
               ELSE
                   MOVE 'High'             TO PD-RISK-LEVEL.
      *----------------------------------------------------------------*
       3160-WRITE-DETAIL-RECORD.
      *----------------------------------------------------------------*
           MOVE SR-NAME                    TO PD-NAME.
           MOVE SR-CATEGORY                TO PD-CATEGORY.
           MOVE WS-SAFE-TVL                TO PD-TVL.
           MOVE WS-SAFE-MCAP               TO PD-MCAP.
           MOVE SR-CHAIN-COUNT             TO PD-CHAIN-COUNT.
           WRITE PROTOCOL-DETAIL-RECORD.
      *----------------------------------------------------------------*
       4000-CLOSE-FILES.
      *----------------------------------------------------------------*
           CLOSE PROTOCOL-MASTER-FILE
                 PROTOCOL-DETAIL-FILE.
      *----------------------------------------------------------------*
       8000-READ-MASTER-RECORD.
      *----------------------------------------------------------------*
           READ PROTOCOL-MASTER-FILE
               AT END MOVE 'Y'             TO END-OF-FILE-SW.
      *----------------------------------------------------------------*
       8200-RETURN-SORT-RECORD.
      *----------------------------------------------------------------*
           RETURN SORT-WORK-FILE
               AT END MOVE 'Y'             TO SORT-EOF-SW.
      *----------------------------------------------------------------*
       9200-RELEASE-SORT-RECORD.
      *----------------------------------------------------------------*
           RELEASE SORT-RECORD.
