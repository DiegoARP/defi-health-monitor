      *================================================================*
      *  INSREC   --  INSIGHT RECORD LAYOUT.                           *
      *  ONE RECORD PER EXCEPTION CONDITION RAISED BY THE ANALYZER.    *
      *================================================================*
       01  INSIGHT-RECORD.
           05  IN-NAME                     PIC X(30).
           05  IN-TYPE                     PIC X(10).
           05  IN-LEVEL                    PIC X(08).
           05  IN-MESSAGE                  PIC X(60).
           05  FILLER                      PIC X(12).
