      *================================================================*
      *  PRINTCTL --  PAGE AND LINE CONTROL FOR THE SUMMARY REPORT.   *
      *  SHARED BY THE ANALYZER AND VISUALIZER PRINT PASSES SO BOTH   *
      *  PAGINATE THE SAME WAY.                                       *
      *================================================================*
       01  WS-PRINT-CONTROL.
           05  LINE-COUNT                  PIC 9(03) USAGE IS COMP
                                            VALUE 99.
           05  LINES-ON-PAGE               PIC 9(03) USAGE IS COMP
                                            VALUE 55.
           05  PAGE-COUNT                  PIC 9(05) USAGE IS COMP
                                            VALUE 1.
           05  LINE-SPACEING               PIC 9(02) USAGE IS COMP
                                            VALUE 1.
           05  FILLER                      PIC X(05).
      *----------------------------------------------------------------*
      *  RUN DATE, PULLED WITH ACCEPT FROM DATE RATHER THAN A LIBRARY  *
      *  FUNCTION, THEN RE-VIEWED AS YEAR/MONTH/DAY FOR THE HEADING.   *
      *----------------------------------------------------------------*
       01  WS-CURRENT-DATE-DATA            PIC 9(08).
       01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE-DATA.
           05  WS-CURRENT-YEAR             PIC 9(04).
           05  WS-CURRENT-MONTH            PIC 9(02).
           05  WS-CURRENT-DAY              PIC 9(02).
