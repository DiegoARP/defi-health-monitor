      *================================================================*
      * PROGRAM NAME:    DEFIVISU
      * ORIGINAL AUTHOR: D. WOJCIK
      *
      * MAINTENANCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 04/20/88  D WOJCIK      CREATED FOR PROTOCOL FEED PROJECT,
      *                         CR-4403.  THIRD AND LAST STEP OF THE
      *                         BATCH, CHAIN AND RISK SUMMARIES.
      * 09/30/89  D WOJCIK      TOP-15 BY TVL RANKING ADDED, WAS
      *                         TOP-5 ONLY LIKE THE COUNT RANKING.
      *                         CR-4477.
      * 08/11/91  L PETROSKY    TVL-PER-CHAIN WAS DIVIDING BY THE
      *                         WRONG COUNT WHEN A PROTOCOL'S CHAIN
      *                         LIST WAS LONGER THAN THE MASTER SAID
      *                         IT SHOULD BE.  NOW USES PM-CHAIN-COUNT
      *                         ONLY.  CR-5135.
      * 02/19/94  K FARROW      RISK GROUP TOTALS NOW INITIALIZED PER
      *                         RUN INSTEAD OF CARRYING OVER FROM THE
      *                         COMPILE-TIME VALUE CLAUSE.  CR-5312.
      * 12/29/98  K FARROW      Y2K REMEDIATION - DATE FIELDS REVIEWED,
      *                         NONE STORED HERE.  CR-5944.
      * 05/17/00  K FARROW      NOW PRINTS THE INSIGHTS SECTION AFTER
      *                         ITS OWN SECTIONS SO THE REPORT COMES
      *                         OUT MARKET METRICS, CHAINS, RISK,
      *                         INSIGHTS - SEE DEFIANAL CR-6030.
      * 03/22/01  K FARROW      CHAIN/RISK/INSIGHT SECTIONS RAN PAST
      *                         THE BOTTOM OF THE PAGE WITH NO HEADING
      *                         REPRINT - NOW SHARES PRINTCTL AND
      *                         PAGINATES THE SAME WAY AS SECTION 1.
      *                         CR-6104.
      *================================================================*
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    DEFIVISU.
       AUTHOR.        D. WOJCIK.
       INSTALLATION.  MIDSTATE DATA PROCESSING CENTER.
       DATE-WRITTEN.  04/20/88.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.  INTERNAL ANALYTICS USE ONLY.
      *================================================================*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-3081.
       OBJECT-COMPUTER.  IBM-3081.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PROTOCOL-DETAIL-FILE
               ASSIGN TO PROTODDD
               FILE STATUS IS WS-DETAIL-STATUS.
           SELECT PROTOCOL-MASTER-FILE
               ASSIGN TO PROTOMDD
               FILE STATUS IS WS-MASTER-STATUS.
           SELECT INSIGHT-FILE
               ASSIGN TO INSGTDD
               FILE STATUS IS WS-INSIGHT-STATUS.
           SELECT SUMMARY-REPORT-FILE
               ASSIGN TO SUMRPTDD.
      *================================================================*
       DATA DIVISION.
      *----------------------------------------------------------------*
       FILE SECTION.
      *----------------------------------------------------------------*
       FD  PROTOCOL-DETAIL-FILE
               RECORDING MODE F.
       COPY PROTOD.
      *----------------------------------------------------------------*
       FD  PROTOCOL-MASTER-FILE
               RECORDING MODE F.
       COPY PROTOM.
      *----------------------------------------------------------------*
       FD  INSIGHT-FILE
               RECORDING MODE F.
       COPY INSREC.
      *----------------------------------------------------------------*
       FD  SUMMARY-REPORT-FILE
               RECORDING MODE F.
       01  SUMMARY-PRINT-RECORD.
      *    05  CC                       PIC X(01).
           05  SUMMARY-PRINT-LINE       PIC X(131).
           05  FILLER                   PIC X(01).
      *----------------------------------------------------------------*
       WORKING-STORAGE SECTION.
      *----------------------------------------------------------------*
       COPY PRODT.
      *----------------------------------------------------------------*
       COPY PRINTCTL.
      *----------------------------------------------------------------*
      *  PAGE HEADING - SAME TWO-LINE LAYOUT AS DEFIANAL'S, SO THE     *
      *  CHAIN/RISK/INSIGHT SECTIONS PAGINATE THE SAME WAY SECTION 1   *
      *  DOES.  PRINTED BY 9130-PRINT-HEADING-LINES BELOW.             *
      *----------------------------------------------------------------*
       01  HEADING-LINES.
           05  HEADING-LINE-1.
               10  FILLER        PIC X(20) VALUE 'PROTOCOL HEALTH MONI'.
               10  FILLER        PIC X(20) VALUE 'TOR - CHAIN AND RISK'.
               10  FILLER        PIC X(20) VALUE '            AS OF:  '.
               10  HL1-MONTH     PIC X(02).
               10  FILLER        PIC X(01) VALUE '/'.
               10  HL1-DAY       PIC X(02).
               10  FILLER        PIC X(01) VALUE '/'.
               10  HL1-YEAR      PIC X(04).
               10  FILLER        PIC X(08) VALUE SPACE.
               10  FILLER        PIC X(05) VALUE 'PAGE:'.
               10  HL1-PAGE-COUNT               PIC ZZ9.
               10  FILLER        PIC X(11) VALUE SPACE.
      *----------------------------------------------------------------*
           05  HEADING-LINE-2.
               10  FILLER        PIC X(70) VALUE
                   '                 -----------------------------'.
      *----------------------------------------------------------------*
      *  SECTION SUB-HEADINGS - ONE PRINTED AT THE TOP OF EACH OF      *
      *  THE FOUR SECTIONS THIS PROGRAM OWNS, UNDER THE PAGE HEADING.  *
      *----------------------------------------------------------------*
       01  HEADING-LINE-CHAIN.
           05  FILLER          PIC X(40) VALUE
               'CHAIN DISTRIBUTION - TOP 5 BY PROTOCOL '.
           05  FILLER          PIC X(12) VALUE 'COUNT       '.
      *----------------------------------------------------------------*
       01  HEADING-LINE-CHAIN-TVL.
           05  FILLER          PIC X(40) VALUE
               'CHAIN TVL RANKING - TOP 15 BY ALLOCATED'.
           05  FILLER          PIC X(12) VALUE ' TVL        '.
      *----------------------------------------------------------------*
       01  HEADING-LINE-RISK.
           05  FILLER          PIC X(40) VALUE
               'RISK DISTRIBUTION                      '.
           05  FILLER          PIC X(12) VALUE '            '.
      *----------------------------------------------------------------*
       01  HEADING-LINE-INSIGHT.
           05  FILLER          PIC X(40) VALUE
               'INSIGHTS                               '.
           05  FILLER          PIC X(12) VALUE '            '.
      *----------------------------------------------------------------*
       01  CHAIN-COUNT-LINE.
           05  FILLER                   PIC X(03) VALUE SPACE.
           05  CCL-CHAIN-NAME           PIC X(15).
           05  FILLER                   PIC X(03) VALUE SPACE.
           05  CCL-PROTO-COUNT          PIC ZZZZ9.
      *----------------------------------------------------------------*
       01  CHAIN-TVL-LINE.
           05  FILLER                   PIC X(03) VALUE SPACE.
           05  CTL-CHAIN-NAME           PIC X(15).
           05  FILLER                   PIC X(03) VALUE SPACE.
           05  CTL-PROTO-COUNT          PIC ZZZZ9.
           05  FILLER                   PIC X(03) VALUE SPACE.
           05  CTL-TVL-BILLIONS         PIC ZZZ,ZZ9.99.
      *----------------------------------------------------------------*
       01  RISK-GROUP-LINE.
           05  FILLER                   PIC X(03) VALUE SPACE.
           05  RGL-RISK-LEVEL           PIC X(06).
           05  FILLER                   PIC X(03) VALUE SPACE.
           05  RGL-PROTO-COUNT          PIC ZZZZ9.
           05  FILLER                   PIC X(03) VALUE SPACE.
           05  RGL-TOTAL-TVL            PIC Z,ZZZ,ZZZ,ZZ9.99.
      *----------------------------------------------------------------*
       01  INSIGHT-LINE.
           05  FILLER                   PIC X(02) VALUE SPACE.
           05  IL-NAME                  PIC X(30).
           05  FILLER                   PIC X(02) VALUE SPACE.
           05  IL-TYPE                  PIC X(10).
           05  FILLER                   PIC X(02) VALUE SPACE.
           05  IL-LEVEL                 PIC X(08).
           05  FILLER                   PIC X(02) VALUE SPACE.
           05  IL-MESSAGE               PIC X(60).
      *----------------------------------------------------------------*
       01  WS-SWITCHES-AND-COUNTERS.
           05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
               88  END-OF-FILE                       VALUE 'Y'.
           05  MASTER-EOF-SW               PIC X(01) VALUE 'N'.
               88  MASTER-END-OF-FILE                VALUE 'Y'.
           05  INSIGHT-EOF-SW              PIC X(01) VALUE 'N'.
               88  INSIGHT-END-OF-FILE               VALUE 'Y'.
           05  WS-DETAIL-STATUS            PIC X(02) VALUE '00'.
           05  WS-MASTER-STATUS            PIC X(02) VALUE '00'.
           05  WS-INSIGHT-STATUS           PIC X(02) VALUE '00'.
           05  WS-RECORD-COUNT             PIC 9(05) USAGE IS COMP
                                            VALUE 0.
           05  WS-SUBSCRIPT                PIC 9(03) USAGE IS COMP
                                            VALUE 0.
           05  WS-CHAIN-SUBSCRIPT          PIC 9(03) USAGE IS COMP
                                            VALUE 0.
           05  WS-RANK-SUBSCRIPT           PIC 9(03) USAGE IS COMP
                                            VALUE 0.
           05  FILLER                      PIC X(05).
      *----------------------------------------------------------------*
      *  V1 - PER-PROTOCOL TVL-PER-CHAIN WORK AREA.                    *
      *----------------------------------------------------------------*
       01  WS-ALLOCATION-WORK.
           05  WS-TVL-PER-CHAIN            PIC S9(13)V99.
           05  FILLER                      PIC X(05).
      *----------------------------------------------------------------*
      *  V1/A3 - CHAIN TABLE, NAME-KEYED, WITH BOTH COUNT AND TVL      *
      *  ALLOCATED (RICHER THAN DEFIANAL'S COUNT-ONLY TABLE, SEE       *
      *  DESIGN NOTES ON THE TWO PASSES BEING KEPT SEPARATE).          *
      *----------------------------------------------------------------*
       01  CHAIN-TABLE-CONTROL.
           05  CHAIN-TABLE-COUNT           PIC S9(03) USAGE IS COMP
                                            VALUE 0.
           05  FILLER                      PIC X(05).
       01  CHAIN-TABLE.
           05  CT-ENTRY OCCURS 100 TIMES
                        INDEXED BY CHAIN-INDEX.
               10  CT-CHAIN-NAME           PIC X(15).
               10  CT-PROTO-COUNT          PIC 9(05) USAGE IS COMP.
               10  CT-TVL                  PIC S9(13)V99.
           05  FILLER                      PIC X(05).
      *----------------------------------------------------------------*
      *  THE RANKING TABLE USED TWICE - ONCE SORTED BY COUNT, ONCE BY  *
      *  TVL - BUILT BY AN INSERTION-STYLE SELECTION PASS.  A FULL     *
      *  SORT IS NOT WORTH THE OVERHEAD FOR A TABLE THIS SMALL.        *
      *----------------------------------------------------------------*
       01  RANK-TABLE.
           05  RT-ENTRY OCCURS 100 TIMES.
               10  RT-CHAIN-NAME           PIC X(15).
               10  RT-PROTO-COUNT          PIC 9(05) USAGE IS COMP.
               10  RT-TVL                  PIC S9(13)V99.
           05  FILLER                      PIC X(05).
      *----------------------------------------------------------------*
      *  HOLDING AREA FOR THE RANK-TABLE SWAP - NOT A 101ST TABLE ROW. *
      *----------------------------------------------------------------*
       01  WS-SWAP-ENTRY.
           05  WS-SWAP-CHAIN-NAME          PIC X(15).
           05  WS-SWAP-PROTO-COUNT         PIC 9(05) USAGE IS COMP.
           05  WS-SWAP-TVL                 PIC S9(13)V99.
           05  FILLER                      PIC X(05).
      *----------------------------------------------------------------*
      *  V2 - RISK GROUPING WORK AREA, ONE ENTRY PER RISK LEVEL.       *
      *----------------------------------------------------------------*
       01  RISK-GROUP-TABLE.
           05  RISK-GROUP-ENTRY OCCURS 3 TIMES.
               10  RG-RISK-LEVEL           PIC X(06).
               10  RG-PROTO-COUNT          PIC 9(05) USAGE IS COMP.
               10  RG-TOTAL-TVL            PIC S9(13)V99.
           05  FILLER                      PIC X(05).
      *----------------------------------------------------------------*
      *  THE TVL TOTAL AND PROTOCOL COUNT OF THE THREE RISK GROUPS     *
      *  VIEWED AS ONE BLOCK, TO BLANK IT IN ONE MOVE AT START OF RUN. *
      *----------------------------------------------------------------*
       01  RISK-GROUP-TABLE-R REDEFINES RISK-GROUP-TABLE.
           05  FILLER                      PIC X(80).
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       PROCEDURE DIVISION.
      *----------------------------------------------------------------*
       0000-MAIN-PROCESSING.
      *----------------------------------------------------------------*
           PERFORM 1000-OPEN-FILES-INITIALIZE.
           PERFORM 2000-LOAD-DETAIL-FILE.
           PERFORM 3000-ALLOCATE-CHAIN-TOTALS.
           PERFORM 4000-ACCUMULATE-RISK-GROUPS.
           PERFORM 5000-PRINT-CHAIN-DISTRIBUTION.
           PERFORM 6000-PRINT-RISK-DISTRIBUTION.
           PERFORM 7000-PRINT-INSIGHT-SECTION.
           PERFORM 9000-CLOSE-FILES.
           GOBACK.
      *----------------------------------------------------------------*
       1000-OPEN-FILES-INITIALIZE.
      *----------------------------------------------------------------*
           OPEN INPUT  PROTOCOL-DETAIL-FILE.
           OPEN INPUT  PROTOCOL-MASTER-FILE.
           OPEN EXTEND SUMMARY-REPORT-FILE.
           INITIALIZE CHAIN-TABLE
               REPLACING NUMERIC DATA BY 0
                         ALPHANUMERIC DATA BY SPACE.
           INITIALIZE RISK-GROUP-TABLE
               REPLACING NUMERIC DATA BY 0
                         ALPHANUMERIC DATA BY SPACE.
           MOVE 'Low   '                   TO RG-RISK-LEVEL (1).
           MOVE 'Medium'                   TO RG-RISK-LEVEL (2).
           MOVE 'High  '                   TO RG-RISK-LEVEL (3).
           ACCEPT WS-CURRENT-DATE-DATA     FROM DATE YYYYMMDD.
           MOVE WS-CURRENT-YEAR            TO HL1-YEAR.
           MOVE WS-CURRENT-MONTH           TO HL1-MONTH.
           MOVE WS-CURRENT-DAY             TO HL1-DAY.
      *----------------------------------------------------------------*
       2000-LOAD-DETAIL-FILE.
      *----------------------------------------------------------------*
           PERFORM 8000-READ-DETAIL-RECORD.
           PERFORM 2100-LOAD-ONE-DETAIL
               UNTIL END-OF-FILE.
      *----------------------------------------------------------------*
       2100-LOAD-ONE-DETAIL.
      *----------------------------------------------------------------*
           ADD  1                          TO WS-RECORD-COUNT
                                               DETAIL-TABLE-SIZE.
           MOVE PD-NAME             TO TD-NAME (DETAIL-TABLE-SIZE).
           MOVE PD-TVL              TO TD-TVL (DETAIL-TABLE-SIZE).
           MOVE PD-CHAIN-COUNT      TO TD-CHAIN-COUNT
                                            (DETAIL-TABLE-SIZE).
           MOVE PD-RISK-LEVEL       TO TD-RISK-LEVEL
                                            (DETAIL-TABLE-SIZE).
           PERFORM 8000-READ-DETAIL-RECORD.
      *----------------------------------------------------------------*
      *  V1 - TVL PER CHAIN.  RE-READS THE MASTER FOR THE CHAIN LISTS, *
      *  MATCHING EACH MASTER ROW TO ITS DETAIL ROW BY NAME SINCE THE  *
      *  MASTER CARRIES EVERY PROTOCOL AND THE DETAIL ONLY THE TOP-N.  *
      *----------------------------------------------------------------*
       3000-ALLOCATE-CHAIN-TOTALS.
      *----------------------------------------------------------------*
           PERFORM 8100-READ-MASTER-RECORD.
           PERFORM 3100-ALLOCATE-ONE-MASTER-ROW
               UNTIL MASTER-END-OF-FILE.
      *----------------------------------------------------------------*
       3100-ALLOCATE-ONE-MASTER-ROW.
      *----------------------------------------------------------------*
           PERFORM 3110-FIND-DETAIL-ROW.
           IF  WS-SUBSCRIPT NOT = 0 AND PM-CHAIN-COUNT > 0
               COMPUTE WS-TVL-PER-CHAIN ROUNDED =
                       TD-TVL (WS-SUBSCRIPT) / PM-CHAIN-COUNT
               PERFORM 3120-ALLOCATE-ONE-CHAIN
                   VARYING WS-CHAIN-SUBSCRIPT FROM 1 BY 1
                   UNTIL WS-CHAIN-SUBSCRIPT > PM-CHAIN-COUNT.
           PERFORM 8100-READ-MASTER-RECORD.
      *----------------------------------------------------------------*
       3110-FIND-DETAIL-ROW.
      *----------------------------------------------------------------*
           MOVE 0                          TO WS-SUBSCRIPT.
           PERFORM 3111-CHECK-ONE-DETAIL-ROW
               VARYING WS-RANK-SUBSCRIPT FROM 1 BY 1
               UNTIL WS-RANK-SUBSCRIPT > WS-RECORD-COUNT
                  OR WS-SUBSCRIPT NOT = 0.
      *----------------------------------------------------------------*
       3111-CHECK-ONE-DETAIL-ROW.
      *----------------------------------------------------------------*
           IF  TD-NAME (WS-RANK-SUBSCRIPT) = PM-NAME
               MOVE WS-RANK-SUBSCRIPT       TO WS-SUBSCRIPT.
      *----------------------------------------------------------------*
       3120-ALLOCATE-ONE-CHAIN.
      *----------------------------------------------------------------*
           SET CHAIN-INDEX TO 1.
           SEARCH CT-ENTRY
               AT END
                   ADD  1                TO CHAIN-TABLE-COUNT
                   SET CHAIN-INDEX       TO CHAIN-TABLE-COUNT
                   MOVE PM-CHAIN-TABLE (WS-CHAIN-SUBSCRIPT)
                                        TO CT-CHAIN-NAME (CHAIN-INDEX)
                   MOVE 1               TO CT-PROTO-COUNT (CHAIN-INDEX)
                   MOVE WS-TVL-PER-CHAIN
                                        TO CT-TVL (CHAIN-INDEX)
               WHEN CT-CHAIN-NAME (CHAIN-INDEX)
                       = PM-CHAIN-TABLE (WS-CHAIN-SUBSCRIPT)
                   ADD  1               TO CT-PROTO-COUNT (CHAIN-INDEX)
                   ADD  WS-TVL-PER-CHAIN
                                        TO CT-TVL (CHAIN-INDEX).
      *----------------------------------------------------------------*
      *  V2 - RISK GROUPING.                                           *
      *----------------------------------------------------------------*
       4000-ACCUMULATE-RISK-GROUPS.
      *----------------------------------------------------------------*
           PERFORM 4100-ACCUMULATE-ONE-ROW
               VARYING WS-SUBSCRIPT FROM 1 BY 1
               UNTIL WS-SUBSCRIPT > WS-RECORD-COUNT.
      *----------------------------------------------------------------*
       4100-ACCUMULATE-ONE-ROW.
      *----------------------------------------------------------------*
           PERFORM 4110-ADD-TO-ONE-RISK-GROUP
               VARYING WS-RANK-SUBSCRIPT FROM 1 BY 1
               UNTIL WS-RANK-SUBSCRIPT > 3.
      *----------------------------------------------------------------*
       4110-ADD-TO-ONE-RISK-GROUP.
      *----------------------------------------------------------------*
           IF  TD-RISK-LEVEL (WS-SUBSCRIPT) =
                   RG-RISK-LEVEL (WS-RANK-SUBSCRIPT)
               ADD  1             TO RG-PROTO-COUNT (WS-RANK-SUBSCRIPT)
               ADD  TD-TVL (WS-SUBSCRIPT)
                                  TO RG-TOTAL-TVL (WS-RANK-SUBSCRIPT).
      *----------------------------------------------------------------*
      *  REPORTS SECTION 2 - CHAIN DISTRIBUTION.  TOP 5 BY PROTOCOL    *
      *  COUNT, THEN THE TOP 15 BY PROTOCOL COUNT AND TOP 15 BY        *
      *  ALLOCATED TVL, PER V3.                                        *
      *----------------------------------------------------------------*
       5000-PRINT-CHAIN-DISTRIBUTION.
      *----------------------------------------------------------------*
           MOVE HEADING-LINE-CHAIN         TO SUMMARY-PRINT-LINE.
           PERFORM 9120-WRITE-REPORT-LINE.
           PERFORM 5100-RANK-CHAINS-BY-COUNT.
           PERFORM 5200-PRINT-ONE-COUNT-LINE
               VARYING WS-RANK-SUBSCRIPT FROM 1 BY 1
               UNTIL WS-RANK-SUBSCRIPT > 5
                  OR WS-RANK-SUBSCRIPT > CHAIN-TABLE-COUNT.
           MOVE HEADING-LINE-CHAIN-TVL     TO SUMMARY-PRINT-LINE.
           PERFORM 9120-WRITE-REPORT-LINE.
           PERFORM 5300-RANK-CHAINS-BY-TVL.
           PERFORM 5400-PRINT-ONE-TVL-LINE
               VARYING WS-RANK-SUBSCRIPT FROM 1 BY 1
               UNTIL WS-RANK-SUBSCRIPT > 15
                  OR WS-RANK-SUBSCRIPT > CHAIN-TABLE-COUNT.
      *----------------------------------------------------------------*
      *  SIMPLE N-TIMES INSERTION RANKING - THE CHAIN TABLE IS AT      *
      *  MOST 100 ENTRIES, A FULL SORT IS NOT WARRANTED.               *
      *----------------------------------------------------------------*
       5100-RANK-CHAINS-BY-COUNT.
      *----------------------------------------------------------------*
           MOVE CHAIN-TABLE                TO RANK-TABLE.
           PERFORM 5110-SELECT-HIGHEST-COUNT
               VARYING WS-RANK-SUBSCRIPT FROM 1 BY 1
               UNTIL WS-RANK-SUBSCRIPT > CHAIN-TABLE-COUNT.
      *----------------------------------------------------------------*
       5110-SELECT-HIGHEST-COUNT.
      *----------------------------------------------------------------*
           PERFORM 5111-FIND-HIGHEST-COUNT-ROW
               VARYING WS-SUBSCRIPT FROM WS-RANK-SUBSCRIPT BY 1
               UNTIL WS-SUBSCRIPT > CHAIN-TABLE-COUNT.
      *----------------------------------------------------------------*
       5111-FIND-HIGHEST-COUNT-ROW.
      *----------------------------------------------------------------*
           IF  RT-PROTO-COUNT (WS-SUBSCRIPT) >
                   RT-PROTO-COUNT (WS-RANK-SUBSCRIPT)
               PERFORM 5112-SWAP-RANK-ENTRIES.
      *----------------------------------------------------------------*
       5112-SWAP-RANK-ENTRIES.
      *----------------------------------------------------------------*
           MOVE RT-ENTRY (WS-RANK-SUBSCRIPT) TO WS-SWAP-ENTRY.
           MOVE RT-ENTRY (WS-SUBSCRIPT)
                                    TO RT-ENTRY (WS-RANK-SUBSCRIPT).
           MOVE WS-SWAP-ENTRY       TO RT-ENTRY (WS-SUBSCRIPT).
      *----------------------------------------------------------------*
       5200-PRINT-ONE-COUNT-LINE.
      *----------------------------------------------------------------*
           MOVE RT-CHAIN-NAME (WS-RANK-SUBSCRIPT) TO CCL-CHAIN-NAME.
           MOVE RT-PROTO-COUNT (WS-RANK-SUBSCRIPT) TO CCL-PROTO-COUNT.
           MOVE CHAIN-COUNT-LINE           TO SUMMARY-PRINT-LINE.
           PERFORM 9120-WRITE-REPORT-LINE.
      *----------------------------------------------------------------*
       5300-RANK-CHAINS-BY-TVL.
      *----------------------------------------------------------------*
           MOVE CHAIN-TABLE                TO RANK-TABLE.
           PERFORM 5310-SELECT-HIGHEST-TVL
               VARYING WS-RANK-SUBSCRIPT FROM 1 BY 1
               UNTIL WS-RANK-SUBSCRIPT > CHAIN-TABLE-COUNT.
      *----------------------------------------------------------------*
       5310-SELECT-HIGHEST-TVL.
      *----------------------------------------------------------------*
           PERFORM 5311-FIND-HIGHEST-TVL-ROW
               VARYING WS-SUBSCRIPT FROM WS-RANK-SUBSCRIPT BY 1
               UNTIL WS-SUBSCRIPT > CHAIN-TABLE-COUNT.
      *----------------------------------------------------------------*
       5311-FIND-HIGHEST-TVL-ROW.
      *----------------------------------------------------------------*
           IF  RT-TVL (WS-SUBSCRIPT) > RT-TVL (WS-RANK-SUBSCRIPT)
               PERFORM 5112-SWAP-RANK-ENTRIES.
      *----------------------------------------------------------------*
       5400-PRINT-ONE-TVL-LINE.
      *----------------------------------------------------------------*
           MOVE RT-CHAIN-NAME (WS-RANK-SUBSCRIPT) TO CTL-CHAIN-NAME.
           MOVE RT-PROTO-COUNT (WS-RANK-SUBSCRIPT) TO CTL-PROTO-COUNT.
           COMPUTE CTL-TVL-BILLIONS ROUNDED =
                   RT-TVL (WS-RANK-SUBSCRIPT) / 1000000000.
           MOVE CHAIN-TVL-LINE             TO SUMMARY-PRINT-LINE.
           PERFORM 9120-WRITE-REPORT-LINE.
      *----------------------------------------------------------------*
      *  REPORTS SECTION 3 - RISK DISTRIBUTION, ONE LINE PER LEVEL.    *
      *----------------------------------------------------------------*
       6000-PRINT-RISK-DISTRIBUTION.
      *----------------------------------------------------------------*
           MOVE HEADING-LINE-RISK          TO SUMMARY-PRINT-LINE.
           PERFORM 9120-WRITE-REPORT-LINE.
           PERFORM 6100-PRINT-ONE-RISK-LINE
               VARYING WS-SUBSCRIPT FROM 1 BY 1
               UNTIL WS-SUBSCRIPT > 3.
      *----------------------------------------------------------------*
       6100-PRINT-ONE-RISK-LINE.
      *----------------------------------------------------------------*
           MOVE RG-RISK-LEVEL (WS-SUBSCRIPT)  TO RGL-RISK-LEVEL.
           MOVE RG-PROTO-COUNT (WS-SUBSCRIPT) TO RGL-PROTO-COUNT.
           MOVE RG-TOTAL-TVL (WS-SUBSCRIPT)   TO RGL-TOTAL-TVL.
           MOVE RISK-GROUP-LINE             TO SUMMARY-PRINT-LINE.
           PERFORM 9120-WRITE-REPORT-LINE.
      *----------------------------------------------------------------*
      *  REPORTS SECTION 4 - INSIGHTS.  PRINTED HERE, LAST, SO THE     *
      *  REPORT COMES OUT IN THE ORDER THE LAYOUT CALLS FOR EVEN       *
      *  THOUGH DEFIANAL IS THE PROGRAM THAT DECIDED THEM.  CR-6030.   *
      *----------------------------------------------------------------*
       7000-PRINT-INSIGHT-SECTION.
      *----------------------------------------------------------------*
           OPEN INPUT INSIGHT-FILE.
           MOVE HEADING-LINE-INSIGHT        TO SUMMARY-PRINT-LINE.
           PERFORM 9120-WRITE-REPORT-LINE.
           PERFORM 8200-READ-INSIGHT-RECORD.
           PERFORM 7100-PRINT-ONE-INSIGHT
               UNTIL INSIGHT-END-OF-FILE.
           CLOSE INSIGHT-FILE.
      *----------------------------------------------------------------*
       7100-PRINT-ONE-INSIGHT.
      *----------------------------------------------------------------*
           MOVE IN-NAME                    TO IL-NAME.
           MOVE IN-TYPE                    TO IL-TYPE.
           MOVE IN-LEVEL                   TO IL-LEVEL.
           MOVE IN-MESSAGE                 TO IL-MESSAGE.
           MOVE INSIGHT-LINE               TO SUMMARY-PRINT-LINE.
           PERFORM 9120-WRITE-REPORT-LINE.
           PERFORM 8200-READ-INSIGHT-RECORD.
      *----------------------------------------------------------------*
       8000-READ-DETAIL-RECORD.
      *----------------------------------------------------------------*
           READ PROTOCOL-DETAIL-FILE
               AT END MOVE 'Y'              TO END-OF-FILE-SW.
      *----------------------------------------------------------------*
       8100-READ-MASTER-RECORD.
      *----------------------------------------------------------------*
           READ PROTOCOL-MASTER-FILE
               AT END MOVE 'Y'              TO MASTER-EOF-SW.
      *----------------------------------------------------------------*
       8200-READ-INSIGHT-RECORD.
      *----------------------------------------------------------------*
           READ INSIGHT-FILE
               AT END MOVE 'Y'              TO INSIGHT-EOF-SW.
      *----------------------------------------------------------------*
       9000-CLOSE-FILES.
      *----------------------------------------------------------------*
           CLOSE PROTOCOL-DETAIL-FILE
                 PROTOCOL-MASTER-FILE
                 SUMMARY-REPORT-FILE.
      *----------------------------------------------------------------*
       9120-WRITE-REPORT-LINE.
      *----------------------------------------------------------------*
           IF  LINE-COUNT GREATER THAN LINES-ON-PAGE
               PERFORM 9130-PRINT-HEADING-LINES.
           WRITE SUMMARY-PRINT-RECORD
               AFTER ADVANCING LINE-SPACEING.
           ADD  1                          TO LINE-COUNT.
           MOVE 1                          TO LINE-SPACEING.
           MOVE SPACES                     TO SUMMARY-PRINT-LINE.
      *----------------------------------------------------------------*
       9130-PRINT-HEADING-LINES.
      *----------------------------------------------------------------*
           MOVE PAGE-COUNT                 TO HL1-PAGE-COUNT.
           MOVE HEADING-LINE-1             TO SUMMARY-PRINT-LINE.
           WRITE SUMMARY-PRINT-RECORD
               AFTER ADVANCING PAGE.
           MOVE HEADING-LINE-2             TO SUMMARY-PRINT-LINE.
           WRITE SUMMARY-PRINT-RECORD
               AFTER ADVANCING 2.
           ADD  1                          TO PAGE-COUNT.
           MOVE 3                          TO LINE-COUNT.
