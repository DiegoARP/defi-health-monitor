000010*================================================================*
000020*  PROTOD   --  PROTOCOL DETAIL RECORD LAYOUT.                   *
000030*  SCORED OUTPUT OF THE COLLECTOR RUN, ONE PER SELECTED          *
000040*  PROTOCOL, IN TVL-DESCENDING ORDER.  READ BACK IN BY THE       *
000050*  ANALYZER AND VISUALIZER PASSES.                               *
000060*================================================================*
000070 01  PROTOCOL-DETAIL-RECORD.                                     
000080     05  PD-IDENT-DATA.                                          
000090         10  PD-NAME                 PIC X(30).                  
000100         10  PD-CATEGORY             PIC X(20).                  
000110     05  PD-FINANCIAL-DATA.                                      
000120         10  PD-TVL                  PIC S9(13)V99.              
000130         10  PD-MCAP                 PIC S9(13)V99.              
000140         10  PD-MCAP-TVL-RATIO       PIC S9(05)V9(04).           
000150     05  PD-CHAIN-DATA.                                          
000160         10  PD-CHAIN-COUNT          PIC 9(03).                  
000170     05  PD-SCORE-DATA.                                          
000180         10  PD-DIVERS-SCORE         PIC S9V9(04).               
000190         10  PD-STABIL-SCORE         PIC S9V9(04).               
000200         10  PD-RISK-LEVEL           PIC X(06).                  
000210     05  FILLER                      PIC X(12).                  
