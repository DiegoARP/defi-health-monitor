000010*================================================================*
000020* PROGRAM NAME:    DEFICOLL                                      
000030* ORIGINAL AUTHOR: R. T. MCALLISTER                              
000040*                                                                
000050* MAINTENANCE LOG                                                
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT                
000070* --------- ------------  ---------------------------------------
000080* 03/14/88  R MCALLISTER  CREATED FOR PROTOCOL FEED PROJECT,     
000090*                         REQUEST CR-4401.  READS THE NIGHTLY    
000100*                         MASTER AND WRITES THE SCORED DETAIL.   
000110* 09/02/89  R MCALLISTER  ADDED PARM-DRIVEN TOP-N COUNT, WAS     
000120*                         HARD-CODED TO 10.  CR-4477.            
000130* 06/19/91  L PETROSKY    C4 STABILITY SCORE WAS USING WHOLE     
000140*                         DOLLARS, CHANGED DIVISOR TO MATCH      
000150*                         FINANCE'S REVISED FORMULA.  CR-5108.   
000160* 11/30/92  L PETROSKY    RISK CLASSIFICATION THRESHOLDS MOVED   
000170*                         OUT OF 3150 INTO ONE TABLE OF LIMITS   
000180*                         PER AUDIT FINDING 92-114.  CR-5266.    
000190* 02/08/94  D WOJCIK      TIE-BREAK ON THE SORT WAS LOSING INPUT 
000200*                         ORDER WHEN TWO PROTOCOLS HAD THE SAME  
000210*                         TVL TO THE PENNY.  ADDED SR-SEQ-NBR AS 
000220*                         SECONDARY ASCENDING KEY.  CR-5390.     
000230* 01/11/95  D WOJCIK      YEAR VALIDATION OF DATE-WRITTEN FIELDS 
000240*                         REVIEWED, NO CHANGE REQUIRED HERE.     
000250* 10/02/96  K FARROW      SAFE-NUMERIC CHECK WAS ACCEPTING       
000260*                         NEGATIVE TVL FROM A BAD FEED FILE,     
000270*                         NOW FLOORED AT ZERO.  CR-5701.         
000280* 12/29/98  K FARROW      Y2K REMEDIATION - WS-RUN-DATE AND ALL  
000290*                         DATE FIELDS REVIEWED FOR 4-DIGIT YEAR. 
000300*                         NO 2-DIGIT YEAR STORAGE FOUND IN THIS  
000310*                         PROGRAM.  CR-5944.                     
000320* 04/05/00  K FARROW      PARM LENGTH CHECK ADDED AFTER A BLANK  
000330*                         PARM CARD BLEW UP THE TOP-N ACCEPT.    
000340*                         CR-6012.                               
000350* 03/22/01  K FARROW      WS-TVL-RATIO AND WS-AGE-RATIO ONLY HAD 
000360*                         ONE INTEGER DIGIT - A BILLION-DOLLAR-  
000370*                         PLUS PROTOCOL OVERFLOWED THE DIVIDE    
000380*                         AND TRUNCATED HIGH-ORDER, SO THE 0.6   
000390*                         CAP NEVER TRIPPED.  WIDENED BOTH TO    
000400*                         FIVE INTEGER DIGITS.  CR-6107.         
000410*================================================================*
000420 IDENTIFICATION DIVISION.                                        
000430 PROGRAM-ID.    DEFICOLL.                                        
000440 AUTHOR.        R. T. MCALLISTER.                                
000450 INSTALLATION.  MIDSTATE DATA PROCESSING CENTER.                 
000460 DATE-WRITTEN.  03/14/88.                                        
000470 DATE-COMPILED.                                                  
000480 SECURITY.      NON-CONFIDENTIAL.  INTERNAL ANALYTICS USE ONLY.  
000490*================================================================*
000500 ENVIRONMENT DIVISION.                                           
000510 CONFIGURATION SECTION.                                          
000520 SOURCE-COMPUTER.  IBM-3081.                                     
000530 OBJECT-COMPUTER.  IBM-3081.                                     
000540 SPECIAL-NAMES.                                                  
000550     C01 IS TOP-OF-FORM.                                         
000560 INPUT-OUTPUT SECTION.                                           
000570 FILE-CONTROL.                                                   
000580     SELECT PROTOCOL-MASTER-FILE                                 
000590         ASSIGN TO PROTOMDD                                      
000600         FILE STATUS IS WS-MASTER-STATUS.                        
000610     SELECT PROTOCOL-DETAIL-FILE                                 
000620         ASSIGN TO PROTODDD                                      
000630         FILE STATUS IS WS-DETAIL-STATUS.                        
000640     SELECT SORT-WORK-FILE                                       
000650         ASSIGN TO SORTWKDD.                                     
000660*================================================================*
000670 DATA DIVISION.                                                  
000680*----------------------------------------------------------------*
000690 FILE SECTION.                                                   
000700*----------------------------------------------------------------*
000710 FD  PROTOCOL-MASTER-FILE                                        
000720         RECORDING MODE F.                                       
000730 COPY PROTOM.                                                    
000740*----------------------------------------------------------------*
000750 FD  PROTOCOL-DETAIL-FILE                                        
000760         RECORDING MODE F.                                       
000770 COPY PROTOD.                                                    
000780*----------------------------------------------------------------*
000790 SD  SORT-WORK-FILE.                                             
000800 01  SORT-RECORD.                                                
000810     05  SR-TVL                      PIC S9(13)V99.              
000820     05  SR-SEQ-NBR                  PIC 9(05).                  
000830     05  SR-NAME                     PIC X(30).                  
000840     05  SR-MCAP                     PIC S9(13)V99.              
000850     05  SR-CATEGORY                 PIC X(20).                  
000860     05  SR-CHAIN-COUNT              PIC 9(03).                  
000870     05  SR-CHAIN-TABLE              PIC X(15)                   
000880                                     OCCURS 20 TIMES.            
000890     05  SR-AGE-DAYS                 PIC 9(05).                  
000900     05  FILLER                      PIC X(05).                  
000910*----------------------------------------------------------------*
000920*  THE TWO SORT KEYS VIEWED ON THEIR OWN, SEPARATE FROM THE      *
000930*  PAYLOAD FIELDS, SO THE PERSON TRACING A SORT PROBLEM DOES     *
000940*  NOT HAVE TO HUNT THROUGH THE WHOLE RECORD FOR THEM.           *
000950*----------------------------------------------------------------*
000960 01  SR-SORT-KEYS REDEFINES SORT-RECORD.                         
000970     05  SR-KEY-TVL                  PIC S9(13)V99.              
000980     05  SR-KEY-SEQ                  PIC 9(05).                  
000990     05  FILLER                      PIC X(378).                 
001000*----------------------------------------------------------------*
001010 WORKING-STORAGE SECTION.                                        
001020*----------------------------------------------------------------*
001030 01  WS-SWITCHES-AND-COUNTERS.                                   
001040     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.        
001050         88  END-OF-FILE                       VALUE 'Y'.        
001060     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.        
001070         88  SORT-END-OF-FILE                  VALUE 'Y'.        
001080     05  WS-MASTER-STATUS            PIC X(02) VALUE '00'.       
001090         88  WS-MASTER-OK                       VALUE '00'.      
001100     05  WS-DETAIL-STATUS            PIC X(02) VALUE '00'.       
001110         88  WS-DETAIL-OK                       VALUE '00'.      
001120     05  WS-SEQ-NBR                  PIC 9(05) USAGE IS COMP     
001130                                      VALUE 0.                   
001140     05  WS-WRITE-COUNT              PIC 9(05) USAGE IS COMP     
001150                                      VALUE 0.                   
001160     05  WS-TOP-N-COUNT              PIC 9(05) USAGE IS COMP     
001170                                      VALUE 10.                  
001180     05  WS-SUBSCRIPT                PIC 9(03) USAGE IS COMP     
001190                                      VALUE 0.                   
001200     05  FILLER                      PIC X(05).                  
001210*----------------------------------------------------------------*
001220*  SCORING WORK AREA - ONE PROTOCOL AT A TIME, CARRIED FORWARD   *
001230*  FROM THE SORT-RECORD INTO THE DETAIL RECORD BY RULES C1-C5.  *
001240*----------------------------------------------------------------*
001250 01  WS-SCORE-WORK-AREA.                                         
001260     05  WS-SAFE-TVL                 PIC S9(13)V99.              
001270     05  WS-SAFE-MCAP                PIC S9(13)V99.              
001280     05  WS-CHAIN-RATIO              PIC S9V9(04).               
001290     05  WS-TVL-RATIO                PIC S9(05)V9(04).           
001300     05  WS-AGE-RATIO                PIC S9(05)V9(04).           
001310     05  WS-RISK-TVL-FACTOR          PIC 9(01) USAGE IS COMP.    
001320     05  WS-RISK-CHAIN-FACTOR        PIC 9(01) USAGE IS COMP.    
001330     05  WS-RISK-SCORE-TOTAL         PIC 9(02) USAGE IS COMP.    
001340     05  FILLER                      PIC X(05).                  
001350*----------------------------------------------------------------*
001360*  THE JOB STEP PASSES THE TOP-N COUNT AS A 4-BYTE PARM CARD;    *
001370*  IF THE PARM IS BLANK OR NON-NUMERIC THE DEFAULT OF 10 FROM    *
001380*  WS-TOP-N-COUNT ABOVE STAYS IN EFFECT.                         *
001390*----------------------------------------------------------------*
001400 LINKAGE SECTION.                                                
001410 01  LS-PARM-AREA                    PIC X(04).                  
001420 01  LS-PARM-N REDEFINES LS-PARM-AREA.                           
001430     05  LS-PARM-N-VALUE             PIC 9(04).                  
001440*================================================================*
001450 PROCEDURE DIVISION USING LS-PARM-AREA.                          
001460*----------------------------------------------------------------*
001470 0000-MAIN-PROCESSING.                                           
001480*----------------------------------------------------------------*
001490     PERFORM 1000-OPEN-FILES-INITIALIZE.                         
001500     SORT SORT-WORK-FILE                                         
001510          ON DESCENDING KEY SR-TVL                               
001520          ON ASCENDING  KEY SR-SEQ-NBR                           
001530          INPUT PROCEDURE  IS 2000-LOAD-SORT-FILE                
001540          OUTPUT PROCEDURE IS 3000-SCORE-AND-WRITE.              
001550     PERFORM 4000-CLOSE-FILES.                                   
001560     GOBACK.                                                     
001570*----------------------------------------------------------------*
001580 1000-OPEN-FILES-INITIALIZE.                                     
001590*----------------------------------------------------------------*
001600     OPEN INPUT  PROTOCOL-MASTER-FILE.                           
001610     OPEN OUTPUT PROTOCOL-DETAIL-FILE.                           
001620     IF  LS-PARM-AREA NUMERIC AND LS-PARM-AREA NOT = '0000'      
001630         MOVE LS-PARM-N-VALUE        TO WS-TOP-N-COUNT.          
001640     MOVE SPACES                     TO PM-CHAIN-BLOCK.          
001650*----------------------------------------------------------------*
001660 2000-LOAD-SORT-FILE SECTION.                                    
001670*----------------------------------------------------------------*
001680     PERFORM 8000-READ-MASTER-RECORD.                            
001690     PERFORM 2100-BUILD-SORT-RECORD                              
001700         UNTIL END-OF-FILE.                                      
001710 2000-DUMMY     SECTION.                                         
001720*----------------------------------------------------------------*
001730 2100-BUILD-SORT-RECORD.                                         
001740*----------------------------------------------------------------*
001750     ADD  1                          TO WS-SEQ-NBR.              
001760     MOVE PM-NAME                    TO SR-NAME.                 
001770     MOVE PM-CATEGORY                TO SR-CATEGORY.             
001780     MOVE PM-TVL                     TO SR-TVL.                  
001790     MOVE PM-MCAP                    TO SR-MCAP.                 
001800     MOVE PM-CHAIN-COUNT             TO SR-CHAIN-COUNT.          
001810     MOVE PM-AGE-DAYS                TO SR-AGE-DAYS.             
001820     MOVE WS-SEQ-NBR                 TO SR-SEQ-NBR.              
001830     PERFORM 2110-MOVE-CHAIN-TABLE                               
001840         VARYING WS-SUBSCRIPT FROM 1 BY 1                        
001850         UNTIL WS-SUBSCRIPT > 20.                                
001860     PERFORM 9200-RELEASE-SORT-RECORD.                           
001870     PERFORM 8000-READ-MASTER-RECORD.                            
001880*----------------------------------------------------------------*
001890 2110-MOVE-CHAIN-TABLE.                                          
001900*----------------------------------------------------------------*
001910     MOVE PM-CHAIN-TABLE (WS-SUBSCRIPT)                          
001920         TO SR-CHAIN-TABLE (WS-SUBSCRIPT).                       
001930*----------------------------------------------------------------*
001940 3000-SCORE-AND-WRITE SECTION.                                   
001950*----------------------------------------------------------------*
001960     PERFORM 8200-RETURN-SORT-RECORD.                            
001970     PERFORM 3100-SCORE-ONE-PROTOCOL                             
001980         UNTIL SORT-END-OF-FILE                                  
001990            OR WS-WRITE-COUNT NOT LESS THAN WS-TOP-N-COUNT.      
002000 3000-DUMMY     SECTION.                                         
002010*----------------------------------------------------------------*
002020 3100-SCORE-ONE-PROTOCOL.                                        
002030*----------------------------------------------------------------*
002040     PERFORM 3110-SAFE-NUMERIC-AMOUNTS.                          
002050     PERFORM 3120-COMPUTE-RATIO.                                 
002060     PERFORM 3130-COMPUTE-DIVERS-SCORE.                          
002070     PERFORM 3140-COMPUTE-STABIL-SCORE.                          
002080     PERFORM 3150-COMPUTE-RISK-LEVEL.                            
002090     PERFORM 3160-WRITE-DETAIL-RECORD.                           
002100     ADD  1                          TO WS-WRITE-COUNT.          
002110     PERFORM 8200-RETURN-SORT-RECORD.                            
002120*----------------------------------------------------------------*
002130*  C1 - SAFE NUMERIC.  A MISSING OR NON-NUMERIC TVL OR MCAP      *
002140*  COMES THROUGH THE SORT AS ZERO ALREADY BECAUSE THE FIELDS     *
002150*  ARE NUMERIC-EDITED ON THE WAY IN; THE FLOOR BELOW CATCHES     *
002160*  A NEGATIVE FEED VALUE, WHICH CR-5701 FOUND SLIPPING THROUGH.  *
002170*----------------------------------------------------------------*
002180 3110-SAFE-NUMERIC-AMOUNTS.                                      
002190*----------------------------------------------------------------*
002200     IF  SR-TVL NOT NUMERIC OR SR-TVL < 0                        
002210         MOVE 0                      TO WS-SAFE-TVL              
002220     ELSE                                                        
002230         MOVE SR-TVL                 TO WS-SAFE-TVL.             
002240     IF  SR-MCAP NOT NUMERIC OR SR-MCAP < 0                      
002250         MOVE 0                      TO WS-SAFE-MCAP             
002260     ELSE                                                        
002270         MOVE SR-MCAP                TO WS-SAFE-MCAP.            
002280*----------------------------------------------------------------*
002290*  C2 - MCAP / TVL RATIO, FOUR DECIMAL PLACES, ZERO WHEN TVL     *
002300*  IS NOT GREATER THAN ZERO.                                     *
002310*----------------------------------------------------------------*
002320 3120-COMPUTE-RATIO.                                             
002330*----------------------------------------------------------------*
002340     IF  WS-SAFE-TVL > 0                                         
002350         COMPUTE PD-MCAP-TVL-RATIO ROUNDED =                     
002360                 WS-SAFE-MCAP / WS-SAFE-TVL                      
002370     ELSE                                                        
002380         MOVE 0                      TO PD-MCAP-TVL-RATIO.       
002390*----------------------------------------------------------------*
002400*  C3 - DIVERSIFICATION SCORE.  MINIMUM OF CHAIN-COUNT / 10 AND  *
002410*  0.5, PLUS THE FIXED DEFAULT TOKEN SCORE OF 0.5.  RANGE IS     *
002420*  0.5000 THROUGH 1.0000.                                       *
002430*----------------------------------------------------------------*
002440 3130-COMPUTE-DIVERS-SCORE.                                      
002450*----------------------------------------------------------------*
002460     COMPUTE WS-CHAIN-RATIO ROUNDED = SR-CHAIN-COUNT / 10.       
002470     IF  WS-CHAIN-RATIO > 0.5                                    
002480         MOVE 0.5                    TO WS-CHAIN-RATIO.          
002490     COMPUTE PD-DIVERS-SCORE ROUNDED =                           
002500             WS-CHAIN-RATIO + 0.5.                               
002510*----------------------------------------------------------------*
002520*  C4 - STABILITY SCORE.  MINIMUM OF TVL / ONE BILLION AND 0.6,  *
002530*  PLUS MINIMUM OF AGE-DAYS / 365 AND 0.4.  RANGE 0.0 TO 1.0.    *
002540*  CR-5108 CHANGED THE TVL DIVISOR FROM 1,000,000 TO MATCH       *
002550*  FINANCE'S REVISED FORMULA.                                    *
002560*----------------------------------------------------------------*
002570 3140-COMPUTE-STABIL-SCORE.                                      
002580*----------------------------------------------------------------*
002590     COMPUTE WS-TVL-RATIO ROUNDED = WS-SAFE-TVL / 1000000000.    
002600     IF  WS-TVL-RATIO > 0.6                                      
002610         MOVE 0.6                    TO WS-TVL-RATIO.            
002620     COMPUTE WS-AGE-RATIO ROUNDED = SR-AGE-DAYS / 365.           
002630     IF  WS-AGE-RATIO > 0.4                                      
002640         MOVE 0.4                    TO WS-AGE-RATIO.            
002650     COMPUTE PD-STABIL-SCORE ROUNDED =                           
002660             WS-TVL-RATIO + WS-AGE-RATIO.                        
002670*----------------------------------------------------------------*
002680*  C5 - RISK LEVEL.  SEE CR-5266 - THE TWO RISK FACTORS BELOW    *
002690*  ARE COMPUTED SEPARATELY THEN ADDED; TOTAL OF 2 OR 3 IS LOW,   *
002700*  4 OR 5 IS MEDIUM, 6 IS HIGH.                                  *
002710*----------------------------------------------------------------*
002720 3150-COMPUTE-RISK-LEVEL.                                        
002730*----------------------------------------------------------------*
002740     IF  WS-SAFE-TVL > 1000000000                                
002750         MOVE 1                      TO WS-RISK-TVL-FACTOR       
002760     ELSE                                                        
002770         IF  WS-SAFE-TVL > 100000000                             
002780             MOVE 2                  TO WS-RISK-TVL-FACTOR       
002790         ELSE                                                    
002800             MOVE 3                  TO WS-RISK-TVL-FACTOR.      
002810     IF  SR-CHAIN-COUNT > 5                                      
002820         MOVE 1                      TO WS-RISK-CHAIN-FACTOR     
002830     ELSE                                                        
002840         IF  SR-CHAIN-COUNT > 2                                  
002850             MOVE 2                  TO WS-RISK-CHAIN-FACTOR     
002860         ELSE                                                    
002870             MOVE 3                  TO WS-RISK-CHAIN-FACTOR.    
002880     ADD  WS-RISK-TVL-FACTOR  WS-RISK-CHAIN-FACTOR               
002890         GIVING WS-RISK-SCORE-TOTAL.                             
002900     IF  WS-RISK-SCORE-TOTAL NOT GREATER THAN 3                  
002910         MOVE 'Low'                  TO PD-RISK-LEVEL            
002920     ELSE                                                        
002930         IF  WS-RISK-SCORE-TOTAL NOT GREATER THAN 5              
002940             MOVE 'Medium'           TO PD-RISK-LEVEL            
002950         ELSE                                                    
002960             MOVE 'High'             TO PD-RISK-LEVEL.           
002970*----------------------------------------------------------------*
002980 3160-WRITE-DETAIL-RECORD.                                       
002990*----------------------------------------------------------------*
003000     MOVE SR-NAME                    TO PD-NAME.                 
003010     MOVE SR-CATEGORY                TO PD-CATEGORY.             
003020     MOVE WS-SAFE-TVL                TO PD-TVL.                  
003030     MOVE WS-SAFE-MCAP               TO PD-MCAP.                 
003040     MOVE SR-CHAIN-COUNT             TO PD-CHAIN-COUNT.          
003050     WRITE PROTOCOL-DETAIL-RECORD.                               
003060*----------------------------------------------------------------*
003070 4000-CLOSE-FILES.                                               
003080*----------------------------------------------------------------*
003090     CLOSE PROTOCOL-MASTER-FILE                                  
003100           PROTOCOL-DETAIL-FILE.                                 
003110*----------------------------------------------------------------*
003120 8000-READ-MASTER-RECORD.                                        
003130*----------------------------------------------------------------*
003140     READ PROTOCOL-MASTER-FILE                                   
003150         AT END MOVE 'Y'             TO END-OF-FILE-SW.          
003160*----------------------------------------------------------------*
003170 8200-RETURN-SORT-RECORD.                                        
003180*----------------------------------------------------------------*
003190     RETURN SORT-WORK-FILE                                       
003200         AT END MOVE 'Y'             TO SORT-EOF-SW.             
003210*----------------------------------------------------------------*
003220 9200-RELEASE-SORT-RECORD.                                       
003230*----------------------------------------------------------------*
003240     RELEASE SORT-RECORD.                                        
