000010*================================================================*
000020*  PRODT    --  WORKING-STORAGE TABLE SHADOW OF THE PROTOCOL    *
000030*  DETAIL RECORD.  THE ANALYZER AND VISUALIZER PASSES LOAD THE   *
000040*  WHOLE PROTO-DETAIL POPULATION HERE ONCE, SINCE THE TOP-N SET  *
000050*  IS SMALL, RATHER THAN RE-READING THE FILE FOR EVERY PASS.     *
000060*================================================================*
000070 01  DETAIL-TABLE-CONTROL.                                       
000080     05  DETAIL-TABLE-SIZE           PIC S9(03) USAGE IS COMP.   
000090     05  DETAIL-TABLE-INDEX          PIC S9(03) USAGE IS COMP.   
000100     05  FILLER                      PIC X(02).                  
000110*----------------------------------------------------------------*
000120*  THE TWO COUNTERS ABOVE VIEWED AS ONE FIELD, FOR A QUICK ZERO  *
000130*  CHECK BEFORE THE TABLE IS BUILT.                              *
000140*----------------------------------------------------------------*
000150 01  DETAIL-TABLE-CONTROL-R REDEFINES DETAIL-TABLE-CONTROL.      
000160     05  DETAIL-TABLE-COMBINED       PIC S9(06) USAGE IS COMP.   
000170     05  FILLER                      PIC X(02).                  
000180*----------------------------------------------------------------*
000190 01  DETAIL-TABLE.                                               
000200 02  TBL-PROTOCOL-DETAIL OCCURS 1 TO 500 TIMES                   
000210      DEPENDING ON DETAIL-TABLE-SIZE.                            
000220     05  TD-NAME                     PIC X(30).                  
000230     05  TD-CATEGORY                 PIC X(20).                  
000240     05  TD-TVL                      PIC S9(13)V99.              
000250     05  TD-MCAP                     PIC S9(13)V99.              
000260     05  TD-MCAP-TVL-RATIO           PIC S9(05)V9(04).           
000270     05  TD-CHAIN-COUNT              PIC 9(03).                  
000280     05  TD-DIVERS-SCORE             PIC S9V9(04).               
000290     05  TD-STABIL-SCORE             PIC S9V9(04).               
000300     05  TD-RISK-LEVEL               PIC X(06).                  
