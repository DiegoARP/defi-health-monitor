000010*================================================================*
000020*  INSREC   --  INSIGHT RECORD LAYOUT.                           *
000030*  ONE RECORD PER EXCEPTION CONDITION RAISED BY THE ANALYZER.    *
000040*================================================================*
000050 01  INSIGHT-RECORD.                                             
000060     05  IN-NAME                     PIC X(30).                  
000070     05  IN-TYPE                     PIC X(10).                  
000080     05  IN-LEVEL                    PIC X(08).                  
000090     05  IN-MESSAGE                  PIC X(60).                  
000100     05  FILLER                      PIC X(12).                  
