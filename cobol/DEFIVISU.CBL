000010*================================================================*
000020* PROGRAM NAME:    DEFIVISU                                      
000030* ORIGINAL AUTHOR: D. WOJCIK                                     
000040*                                                                
000050* MAINTENANCE LOG                                                
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT                
000070* --------- ------------  ---------------------------------------
000080* 04/20/88  D WOJCIK      CREATED FOR PROTOCOL FEED PROJECT,     
000090*                         CR-4403.  THIRD AND LAST STEP OF THE   
000100*                         BATCH, CHAIN AND RISK SUMMARIES.       
000110* 09/30/89  D WOJCIK      TOP-15 BY TVL RANKING ADDED, WAS       
000120*                         TOP-5 ONLY LIKE THE COUNT RANKING.     
000130*                         CR-4477.                               
000140* 08/11/91  L PETROSKY    TVL-PER-CHAIN WAS DIVIDING BY THE      
000150*                         WRONG COUNT WHEN A PROTOCOL'S CHAIN    
000160*                         LIST WAS LONGER THAN THE MASTER SAID   
000170*                         IT SHOULD BE.  NOW USES PM-CHAIN-COUNT 
000180*                         ONLY.  CR-5135.                        
000190* 02/19/94  K FARROW      RISK GROUP TOTALS NOW INITIALIZED PER  
000200*                         RUN INSTEAD OF CARRYING OVER FROM THE  
000210*                         COMPILE-TIME VALUE CLAUSE.  CR-5312.   
000220* 12/29/98  K FARROW      Y2K REMEDIATION - DATE FIELDS REVIEWED,
000230*                         NONE STORED HERE.  CR-5944.            
000240* 05/17/00  K FARROW      NOW PRINTS THE INSIGHTS SECTION AFTER  
000250*                         ITS OWN SECTIONS SO THE REPORT COMES   
000260*                         OUT MARKET METRICS, CHAINS, RISK,      
000270*                         INSIGHTS - SEE DEFIANAL CR-6030.       
000280* 03/22/01  K FARROW      CHAIN/RISK/INSIGHT SECTIONS RAN PAST   
000290*                         THE BOTTOM OF THE PAGE WITH NO HEADING 
000300*                         REPRINT - NOW SHARES PRINTCTL AND      
000310*                         PAGINATES THE SAME WAY AS SECTION 1.   
000320*                         CR-6104.                               
000330*================================================================*
000340 IDENTIFICATION DIVISION.                                        
000350 PROGRAM-ID.    DEFIVISU.                                        
000360 AUTHOR.        D. WOJCIK.                                       
000370 INSTALLATION.  MIDSTATE DATA PROCESSING CENTER.                 
000380 DATE-WRITTEN.  04/20/88.                                        
000390 DATE-COMPILED.                                                  
000400 SECURITY.      NON-CONFIDENTIAL.  INTERNAL ANALYTICS USE ONLY.  
000410*================================================================*
000420 ENVIRONMENT DIVISION.                                           
000430 CONFIGURATION SECTION.                                          
000440 SOURCE-COMPUTER.  IBM-3081.                                     
000450 OBJECT-COMPUTER.  IBM-3081.                                     
000460 SPECIAL-NAMES.                                                  
000470     C01 IS TOP-OF-FORM.                                         
000480 INPUT-OUTPUT SECTION.                                           
000490 FILE-CONTROL.                                                   
000500     SELECT PROTOCOL-DETAIL-FILE                                 
000510         ASSIGN TO PROTODDD                                      
000520         FILE STATUS IS WS-DETAIL-STATUS.                        
000530     SELECT PROTOCOL-MASTER-FILE                                 
000540         ASSIGN TO PROTOMDD                                      
000550         FILE STATUS IS WS-MASTER-STATUS.                        
000560     SELECT INSIGHT-FILE                                         
000570         ASSIGN TO INSGTDD                                       
000580         FILE STATUS IS WS-INSIGHT-STATUS.                       
000590     SELECT SUMMARY-REPORT-FILE                                  
000600         ASSIGN TO SUMRPTDD.                                     
000610*================================================================*
000620 DATA DIVISION.                                                  
000630*----------------------------------------------------------------*
000640 FILE SECTION.                                                   
000650*----------------------------------------------------------------*
000660 FD  PROTOCOL-DETAIL-FILE                                        
000670         RECORDING MODE F.                                       
000680 COPY PROTOD.                                                    
000690*----------------------------------------------------------------*
000700 FD  PROTOCOL-MASTER-FILE                                        
000710         RECORDING MODE F.                                       
000720 COPY PROTOM.                                                    
000730*----------------------------------------------------------------*
000740 FD  INSIGHT-FILE                                                
000750         RECORDING MODE F.                                       
000760 COPY INSREC.                                                    
000770*----------------------------------------------------------------*
000780 FD  SUMMARY-REPORT-FILE                                         
000790         RECORDING MODE F.                                       
000800 01  SUMMARY-PRINT-RECORD.                                       
000810*    05  CC                       PIC X(01).                     
000820     05  SUMMARY-PRINT-LINE       PIC X(131).                    
000830     05  FILLER                   PIC X(01).                     
000840*----------------------------------------------------------------*
000850 WORKING-STORAGE SECTION.                                        
000860*----------------------------------------------------------------*
000870 COPY PRODT.                                                     
000880*----------------------------------------------------------------*
000890 COPY PRINTCTL.                                                  
000900*----------------------------------------------------------------*
000910*  PAGE HEADING - SAME TWO-LINE LAYOUT AS DEFIANAL'S, SO THE     *
000920*  CHAIN/RISK/INSIGHT SECTIONS PAGINATE THE SAME WAY SECTION 1   *
000930*  DOES.  PRINTED BY 9130-PRINT-HEADING-LINES BELOW.             *
000940*----------------------------------------------------------------*
000950 01  HEADING-LINES.                                              
000960     05  HEADING-LINE-1.                                         
000970         10  FILLER        PIC X(20) VALUE 'PROTOCOL HEALTH MONI'.
000980         10  FILLER        PIC X(20) VALUE 'TOR - CHAIN AND RISK'.
000990         10  FILLER        PIC X(20) VALUE '            AS OF:  '.
001000         10  HL1-MONTH     PIC X(02).                            
001010         10  FILLER        PIC X(01) VALUE '/'.                  
001020         10  HL1-DAY       PIC X(02).                            
001030         10  FILLER        PIC X(01) VALUE '/'.                  
001040         10  HL1-YEAR      PIC X(04).                            
001050         10  FILLER        PIC X(08) VALUE SPACE.                
001060         10  FILLER        PIC X(05) VALUE 'PAGE:'.              
001070         10  HL1-PAGE-COUNT               PIC ZZ9.               
001080         10  FILLER        PIC X(11) VALUE SPACE.                
001090*----------------------------------------------------------------*
001100     05  HEADING-LINE-2.                                         
001110         10  FILLER        PIC X(70) VALUE                       
001120             '                 -----------------------------'.   
001130*----------------------------------------------------------------*
001140*  SECTION SUB-HEADINGS - ONE PRINTED AT THE TOP OF EACH OF      *
001150*  THE FOUR SECTIONS THIS PROGRAM OWNS, UNDER THE PAGE HEADING.  *
001160*----------------------------------------------------------------*
001170 01  HEADING-LINE-CHAIN.                                         
001180     05  FILLER          PIC X(40) VALUE                         
001190         'CHAIN DISTRIBUTION - TOP 5 BY PROTOCOL '.              
001200     05  FILLER          PIC X(12) VALUE 'COUNT       '.         
001210*----------------------------------------------------------------*
001220 01  HEADING-LINE-CHAIN-TVL.                                     
001230     05  FILLER          PIC X(40) VALUE                         
001240         'CHAIN TVL RANKING - TOP 15 BY ALLOCATED'.              
001250     05  FILLER          PIC X(12) VALUE ' TVL        '.         
001260*----------------------------------------------------------------*
001270 01  HEADING-LINE-RISK.                                          
001280     05  FILLER          PIC X(40) VALUE                         
001290         'RISK DISTRIBUTION                      '.              
001300     05  FILLER          PIC X(12) VALUE '            '.         
001310*----------------------------------------------------------------*
001320 01  HEADING-LINE-INSIGHT.                                       
001330     05  FILLER          PIC X(40) VALUE                         
001340         'INSIGHTS                               '.              
001350     05  FILLER          PIC X(12) VALUE '            '.         
001360*----------------------------------------------------------------*
001370 01  CHAIN-COUNT-LINE.                                           
001380     05  FILLER                   PIC X(03) VALUE SPACE.         
001390     05  CCL-CHAIN-NAME           PIC X(15).                     
001400     05  FILLER                   PIC X(03) VALUE SPACE.         
001410     05  CCL-PROTO-COUNT          PIC ZZZZ9.                     
001420*----------------------------------------------------------------*
001430 01  CHAIN-TVL-LINE.                                             
001440     05  FILLER                   PIC X(03) VALUE SPACE.         
001450     05  CTL-CHAIN-NAME           PIC X(15).                     
001460     05  FILLER                   PIC X(03) VALUE SPACE.         
001470     05  CTL-PROTO-COUNT          PIC ZZZZ9.                     
001480     05  FILLER                   PIC X(03) VALUE SPACE.         
001490     05  CTL-TVL-BILLIONS         PIC ZZZ,ZZ9.99.                
001500*----------------------------------------------------------------*
001510 01  RISK-GROUP-LINE.                                            
001520     05  FILLER                   PIC X(03) VALUE SPACE.         
001530     05  RGL-RISK-LEVEL           PIC X(06).                     
001540     05  FILLER                   PIC X(03) VALUE SPACE.         
001550     05  RGL-PROTO-COUNT          PIC ZZZZ9.                     
001560     05  FILLER                   PIC X(03) VALUE SPACE.         
001570     05  RGL-TOTAL-TVL            PIC Z,ZZZ,ZZZ,ZZ9.99.          
001580*----------------------------------------------------------------*
001590 01  INSIGHT-LINE.                                               
001600     05  FILLER                   PIC X(02) VALUE SPACE.         
001610     05  IL-NAME                  PIC X(30).                     
001620     05  FILLER                   PIC X(02) VALUE SPACE.         
001630     05  IL-TYPE                  PIC X(10).                     
001640     05  FILLER                   PIC X(02) VALUE SPACE.         
001650     05  IL-LEVEL                 PIC X(08).                     
001660     05  FILLER                   PIC X(02) VALUE SPACE.         
001670     05  IL-MESSAGE               PIC X(60).                     
001680*----------------------------------------------------------------*
001690 01  WS-SWITCHES-AND-COUNTERS.                                   
001700     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.        
001710         88  END-OF-FILE                       VALUE 'Y'.        
001720     05  MASTER-EOF-SW               PIC X(01) VALUE 'N'.        
001730         88  MASTER-END-OF-FILE                VALUE 'Y'.        
001740     05  INSIGHT-EOF-SW              PIC X(01) VALUE 'N'.        
001750         88  INSIGHT-END-OF-FILE               VALUE 'Y'.        
001760     05  WS-DETAIL-STATUS            PIC X(02) VALUE '00'.       
001770     05  WS-MASTER-STATUS            PIC X(02) VALUE '00'.       
001780     05  WS-INSIGHT-STATUS           PIC X(02) VALUE '00'.       
001790     05  WS-RECORD-COUNT             PIC 9(05) USAGE IS COMP     
001800                                      VALUE 0.                   
001810     05  WS-SUBSCRIPT                PIC 9(03) USAGE IS COMP     
001820                                      VALUE 0.                   
001830     05  WS-CHAIN-SUBSCRIPT          PIC 9(03) USAGE IS COMP     
001840                                      VALUE 0.                   
001850     05  WS-RANK-SUBSCRIPT           PIC 9(03) USAGE IS COMP     
001860                                      VALUE 0.                   
001870     05  FILLER                      PIC X(05).                  
001880*----------------------------------------------------------------*
001890*  V1 - PER-PROTOCOL TVL-PER-CHAIN WORK AREA.                    *
001900*----------------------------------------------------------------*
001910 01  WS-ALLOCATION-WORK.                                         
001920     05  WS-TVL-PER-CHAIN            PIC S9(13)V99.              
001930     05  FILLER                      PIC X(05).                  
001940*----------------------------------------------------------------*
001950*  V1/A3 - CHAIN TABLE, NAME-KEYED, WITH BOTH COUNT AND TVL      *
001960*  ALLOCATED (RICHER THAN DEFIANAL'S COUNT-ONLY TABLE, SEE       *
001970*  DESIGN NOTES ON THE TWO PASSES BEING KEPT SEPARATE).          *
001980*----------------------------------------------------------------*
001990 01  CHAIN-TABLE-CONTROL.                                        
002000     05  CHAIN-TABLE-COUNT           PIC S9(03) USAGE IS COMP    
002010                                      VALUE 0.                   
002020     05  FILLER                      PIC X(05).                  
002030 01  CHAIN-TABLE.                                                
002040     05  CT-ENTRY OCCURS 100 TIMES                               
002050                  INDEXED BY CHAIN-INDEX.                        
002060         10  CT-CHAIN-NAME           PIC X(15).                  
002070         10  CT-PROTO-COUNT          PIC 9(05) USAGE IS COMP.    
002080         10  CT-TVL                  PIC S9(13)V99.              
002090     05  FILLER                      PIC X(05).                  
002100*----------------------------------------------------------------*
002110*  THE RANKING TABLE USED TWICE - ONCE SORTED BY COUNT, ONCE BY  *
002120*  TVL - BUILT BY AN INSERTION-STYLE SELECTION PASS.  A FULL     *
002130*  SORT IS NOT WORTH THE OVERHEAD FOR A TABLE THIS SMALL.        *
002140*----------------------------------------------------------------*
002150 01  RANK-TABLE.                                                 
002160     05  RT-ENTRY OCCURS 100 TIMES.                              
002170         10  RT-CHAIN-NAME           PIC X(15).                  
002180         10  RT-PROTO-COUNT          PIC 9(05) USAGE IS COMP.    
002190         10  RT-TVL                  PIC S9(13)V99.              
002200     05  FILLER                      PIC X(05).                  
002210*----------------------------------------------------------------*
002220*  HOLDING AREA FOR THE RANK-TABLE SWAP - NOT A 101ST TABLE ROW. *
002230*----------------------------------------------------------------*
002240 01  WS-SWAP-ENTRY.                                              
002250     05  WS-SWAP-CHAIN-NAME          PIC X(15).                  
002260     05  WS-SWAP-PROTO-COUNT         PIC 9(05) USAGE IS COMP.    
002270     05  WS-SWAP-TVL                 PIC S9(13)V99.              
002280     05  FILLER                      PIC X(05).                  
002290*----------------------------------------------------------------*
002300*  V2 - RISK GROUPING WORK AREA, ONE ENTRY PER RISK LEVEL.       *
002310*----------------------------------------------------------------*
002320 01  RISK-GROUP-TABLE.                                           
002330     05  RISK-GROUP-ENTRY OCCURS 3 TIMES.                        
002340         10  RG-RISK-LEVEL           PIC X(06).                  
002350         10  RG-PROTO-COUNT          PIC 9(05) USAGE IS COMP.    
002360         10  RG-TOTAL-TVL            PIC S9(13)V99.              
002370     05  FILLER                      PIC X(05).                  
002380*----------------------------------------------------------------*
002390*  THE TVL TOTAL AND PROTOCOL COUNT OF THE THREE RISK GROUPS     *
002400*  VIEWED AS ONE BLOCK, TO BLANK IT IN ONE MOVE AT START OF RUN. *
002410*----------------------------------------------------------------*
002420 01  RISK-GROUP-TABLE-R REDEFINES RISK-GROUP-TABLE.              
002430     05  FILLER                      PIC X(80).                  
002440*----------------------------------------------------------------*
002450*----------------------------------------------------------------*
002460 PROCEDURE DIVISION.                                             
002470*----------------------------------------------------------------*
002480 0000-MAIN-PROCESSING.                                           
002490*----------------------------------------------------------------*
002500     PERFORM 1000-OPEN-FILES-INITIALIZE.                         
002510     PERFORM 2000-LOAD-DETAIL-FILE.                              
002520     PERFORM 3000-ALLOCATE-CHAIN-TOTALS.                         
002530     PERFORM 4000-ACCUMULATE-RISK-GROUPS.                        
002540     PERFORM 5000-PRINT-CHAIN-DISTRIBUTION.                      
002550     PERFORM 6000-PRINT-RISK-DISTRIBUTION.                       
002560     PERFORM 7000-PRINT-INSIGHT-SECTION.                         
002570     PERFORM 9000-CLOSE-FILES.                                   
002580     GOBACK.                                                     
002590*----------------------------------------------------------------*
002600 1000-OPEN-FILES-INITIALIZE.                                     
002610*----------------------------------------------------------------*
002620     OPEN INPUT  PROTOCOL-DETAIL-FILE.                           
002630     OPEN INPUT  PROTOCOL-MASTER-FILE.                           
002640     OPEN EXTEND SUMMARY-REPORT-FILE.                            
002650     INITIALIZE CHAIN-TABLE                                      
002660         REPLACING NUMERIC DATA BY 0                             
002670                   ALPHANUMERIC DATA BY SPACE.                   
002680     INITIALIZE RISK-GROUP-TABLE                                 
002690         REPLACING NUMERIC DATA BY 0                             
002700                   ALPHANUMERIC DATA BY SPACE.                   
002710     MOVE 'Low   '                   TO RG-RISK-LEVEL (1).       
002720     MOVE 'Medium'                   TO RG-RISK-LEVEL (2).       
002730     MOVE 'High  '                   TO RG-RISK-LEVEL (3).       
002740     ACCEPT WS-CURRENT-DATE-DATA     FROM DATE YYYYMMDD.         
002750     MOVE WS-CURRENT-YEAR            TO HL1-YEAR.                
002760     MOVE WS-CURRENT-MONTH           TO HL1-MONTH.               
002770     MOVE WS-CURRENT-DAY             TO HL1-DAY.                 
002780*----------------------------------------------------------------*
002790 2000-LOAD-DETAIL-FILE.                                          
002800*----------------------------------------------------------------*
002810     PERFORM 8000-READ-DETAIL-RECORD.                            
002820     PERFORM 2100-LOAD-ONE-DETAIL                                
002830         UNTIL END-OF-FILE.                                      
002840*----------------------------------------------------------------*
002850 2100-LOAD-ONE-DETAIL.                                           
002860*----------------------------------------------------------------*
002870     ADD  1                          TO WS-RECORD-COUNT          
002880                                         DETAIL-TABLE-SIZE.      
002890     MOVE PD-NAME             TO TD-NAME (DETAIL-TABLE-SIZE).    
002900     MOVE PD-TVL              TO TD-TVL (DETAIL-TABLE-SIZE).     
002910     MOVE PD-CHAIN-COUNT      TO TD-CHAIN-COUNT                  
002920                                      (DETAIL-TABLE-SIZE).       
002930     MOVE PD-RISK-LEVEL       TO TD-RISK-LEVEL                   
002940                                      (DETAIL-TABLE-SIZE).       
002950     PERFORM 8000-READ-DETAIL-RECORD.                            
002960*----------------------------------------------------------------*
002970*  V1 - TVL PER CHAIN.  RE-READS THE MASTER FOR THE CHAIN LISTS, *
002980*  MATCHING EACH MASTER ROW TO ITS DETAIL ROW BY NAME SINCE THE  *
002990*  MASTER CARRIES EVERY PROTOCOL AND THE DETAIL ONLY THE TOP-N.  *
003000*----------------------------------------------------------------*
003010 3000-ALLOCATE-CHAIN-TOTALS.                                     
003020*----------------------------------------------------------------*
003030     PERFORM 8100-READ-MASTER-RECORD.                            
003040     PERFORM 3100-ALLOCATE-ONE-MASTER-ROW                        
003050         UNTIL MASTER-END-OF-FILE.                               
003060*----------------------------------------------------------------*
003070 3100-ALLOCATE-ONE-MASTER-ROW.                                   
003080*----------------------------------------------------------------*
003090     PERFORM 3110-FIND-DETAIL-ROW.                               
003100     IF  WS-SUBSCRIPT NOT = 0 AND PM-CHAIN-COUNT > 0             
003110         COMPUTE WS-TVL-PER-CHAIN ROUNDED =                      
003120                 TD-TVL (WS-SUBSCRIPT) / PM-CHAIN-COUNT          
003130         PERFORM 3120-ALLOCATE-ONE-CHAIN                         
003140             VARYING WS-CHAIN-SUBSCRIPT FROM 1 BY 1              
003150             UNTIL WS-CHAIN-SUBSCRIPT > PM-CHAIN-COUNT.          
003160     PERFORM 8100-READ-MASTER-RECORD.                            
003170*----------------------------------------------------------------*
003180 3110-FIND-DETAIL-ROW.                                           
003190*----------------------------------------------------------------*
003200     MOVE 0                          TO WS-SUBSCRIPT.            
003210     PERFORM 3111-CHECK-ONE-DETAIL-ROW                           
003220         VARYING WS-RANK-SUBSCRIPT FROM 1 BY 1                   
003230         UNTIL WS-RANK-SUBSCRIPT > WS-RECORD-COUNT               
003240            OR WS-SUBSCRIPT NOT = 0.                             
003250*----------------------------------------------------------------*
003260 3111-CHECK-ONE-DETAIL-ROW.                                      
003270*----------------------------------------------------------------*
003280     IF  TD-NAME (WS-RANK-SUBSCRIPT) = PM-NAME                   
003290         MOVE WS-RANK-SUBSCRIPT       TO WS-SUBSCRIPT.           
003300*----------------------------------------------------------------*
003310 3120-ALLOCATE-ONE-CHAIN.                                        
003320*----------------------------------------------------------------*
003330     SET CHAIN-INDEX TO 1.                                       
003340     SEARCH CT-ENTRY                                             
003350         AT END                                                  
003360             ADD  1                TO CHAIN-TABLE-COUNT          
003370             SET CHAIN-INDEX       TO CHAIN-TABLE-COUNT          
003380             MOVE PM-CHAIN-TABLE (WS-CHAIN-SUBSCRIPT)            
003390                                  TO CT-CHAIN-NAME (CHAIN-INDEX) 
003400             MOVE 1               TO CT-PROTO-COUNT (CHAIN-INDEX)
003410             MOVE WS-TVL-PER-CHAIN                               
003420                                  TO CT-TVL (CHAIN-INDEX)        
003430         WHEN CT-CHAIN-NAME (CHAIN-INDEX)                        
003440                 = PM-CHAIN-TABLE (WS-CHAIN-SUBSCRIPT)           
003450             ADD  1               TO CT-PROTO-COUNT (CHAIN-INDEX)
003460             ADD  WS-TVL-PER-CHAIN                               
003470                                  TO CT-TVL (CHAIN-INDEX).       
003480*----------------------------------------------------------------*
003490*  V2 - RISK GROUPING.                                           *
003500*----------------------------------------------------------------*
003510 4000-ACCUMULATE-RISK-GROUPS.                                    
003520*----------------------------------------------------------------*
003530     PERFORM 4100-ACCUMULATE-ONE-ROW                             
003540         VARYING WS-SUBSCRIPT FROM 1 BY 1                        
003550         UNTIL WS-SUBSCRIPT > WS-RECORD-COUNT.                   
003560*----------------------------------------------------------------*
003570 4100-ACCUMULATE-ONE-ROW.                                        
003580*----------------------------------------------------------------*
003590     PERFORM 4110-ADD-TO-ONE-RISK-GROUP                          
003600         VARYING WS-RANK-SUBSCRIPT FROM 1 BY 1                   
003610         UNTIL WS-RANK-SUBSCRIPT > 3.                            
003620*----------------------------------------------------------------*
003630 4110-ADD-TO-ONE-RISK-GROUP.                                     
003640*----------------------------------------------------------------*
003650     IF  TD-RISK-LEVEL (WS-SUBSCRIPT) =                          
003660             RG-RISK-LEVEL (WS-RANK-SUBSCRIPT)                   
003670         ADD  1             TO RG-PROTO-COUNT (WS-RANK-SUBSCRIPT)
003680         ADD  TD-TVL (WS-SUBSCRIPT)                              
003690                            TO RG-TOTAL-TVL (WS-RANK-SUBSCRIPT). 
003700*----------------------------------------------------------------*
003710*  REPORTS SECTION 2 - CHAIN DISTRIBUTION.  TOP 5 BY PROTOCOL    *
003720*  COUNT, THEN THE TOP 15 BY PROTOCOL COUNT AND TOP 15 BY        *
003730*  ALLOCATED TVL, PER V3.                                        *
003740*----------------------------------------------------------------*
003750 5000-PRINT-CHAIN-DISTRIBUTION.                                  
003760*----------------------------------------------------------------*
003770     MOVE HEADING-LINE-CHAIN         TO SUMMARY-PRINT-LINE.      
003780     PERFORM 9120-WRITE-REPORT-LINE.                             
003790     PERFORM 5100-RANK-CHAINS-BY-COUNT.                          
003800     PERFORM 5200-PRINT-ONE-COUNT-LINE                           
003810         VARYING WS-RANK-SUBSCRIPT FROM 1 BY 1                   
003820         UNTIL WS-RANK-SUBSCRIPT > 5                             
003830            OR WS-RANK-SUBSCRIPT > CHAIN-TABLE-COUNT.            
003840     MOVE HEADING-LINE-CHAIN-TVL     TO SUMMARY-PRINT-LINE.      
003850     PERFORM 9120-WRITE-REPORT-LINE.                             
003860     PERFORM 5300-RANK-CHAINS-BY-TVL.                            
003870     PERFORM 5400-PRINT-ONE-TVL-LINE                             
003880         VARYING WS-RANK-SUBSCRIPT FROM 1 BY 1                   
003890         UNTIL WS-RANK-SUBSCRIPT > 15                            
003900            OR WS-RANK-SUBSCRIPT > CHAIN-TABLE-COUNT.            
003910*----------------------------------------------------------------*
003920*  SIMPLE N-TIMES INSERTION RANKING - THE CHAIN TABLE IS AT      *
003930*  MOST 100 ENTRIES, A FULL SORT IS NOT WARRANTED.               *
003940*----------------------------------------------------------------*
003950 5100-RANK-CHAINS-BY-COUNT.                                      
003960*----------------------------------------------------------------*
003970     MOVE CHAIN-TABLE                TO RANK-TABLE.              
003980     PERFORM 5110-SELECT-HIGHEST-COUNT                           
003990         VARYING WS-RANK-SUBSCRIPT FROM 1 BY 1                   
004000         UNTIL WS-RANK-SUBSCRIPT > CHAIN-TABLE-COUNT.            
004010*----------------------------------------------------------------*
004020 5110-SELECT-HIGHEST-COUNT.                                      
004030*----------------------------------------------------------------*
004040     PERFORM 5111-FIND-HIGHEST-COUNT-ROW                         
004050         VARYING WS-SUBSCRIPT FROM WS-RANK-SUBSCRIPT BY 1        
004060         UNTIL WS-SUBSCRIPT > CHAIN-TABLE-COUNT.                 
004070*----------------------------------------------------------------*
004080 5111-FIND-HIGHEST-COUNT-ROW.                                    
004090*----------------------------------------------------------------*
004100     IF  RT-PROTO-COUNT (WS-SUBSCRIPT) >                         
004110             RT-PROTO-COUNT (WS-RANK-SUBSCRIPT)                  
004120         PERFORM 5112-SWAP-RANK-ENTRIES.                         
004130*----------------------------------------------------------------*
004140 5112-SWAP-RANK-ENTRIES.                                         
004150*----------------------------------------------------------------*
004160     MOVE RT-ENTRY (WS-RANK-SUBSCRIPT) TO WS-SWAP-ENTRY.         
004170     MOVE RT-ENTRY (WS-SUBSCRIPT)                                
004180                              TO RT-ENTRY (WS-RANK-SUBSCRIPT).   
004190     MOVE WS-SWAP-ENTRY       TO RT-ENTRY (WS-SUBSCRIPT).        
004200*----------------------------------------------------------------*
004210 5200-PRINT-ONE-COUNT-LINE.                                      
004220*----------------------------------------------------------------*
004230     MOVE RT-CHAIN-NAME (WS-RANK-SUBSCRIPT) TO CCL-CHAIN-NAME.   
004240     MOVE RT-PROTO-COUNT (WS-RANK-SUBSCRIPT) TO CCL-PROTO-COUNT. 
004250     MOVE CHAIN-COUNT-LINE           TO SUMMARY-PRINT-LINE.      
004260     PERFORM 9120-WRITE-REPORT-LINE.                             
004270*----------------------------------------------------------------*
004280 5300-RANK-CHAINS-BY-TVL.                                        
004290*----------------------------------------------------------------*
004300     MOVE CHAIN-TABLE                TO RANK-TABLE.              
004310     PERFORM 5310-SELECT-HIGHEST-TVL                             
004320         VARYING WS-RANK-SUBSCRIPT FROM 1 BY 1                   
004330         UNTIL WS-RANK-SUBSCRIPT > CHAIN-TABLE-COUNT.            
004340*----------------------------------------------------------------*
004350 5310-SELECT-HIGHEST-TVL.                                        
004360*----------------------------------------------------------------*
004370     PERFORM 5311-FIND-HIGHEST-TVL-ROW                           
004380         VARYING WS-SUBSCRIPT FROM WS-RANK-SUBSCRIPT BY 1        
004390         UNTIL WS-SUBSCRIPT > CHAIN-TABLE-COUNT.                 
004400*----------------------------------------------------------------*
004410 5311-FIND-HIGHEST-TVL-ROW.                                      
004420*----------------------------------------------------------------*
004430     IF  RT-TVL (WS-SUBSCRIPT) > RT-TVL (WS-RANK-SUBSCRIPT)      
004440         PERFORM 5112-SWAP-RANK-ENTRIES.                         
004450*----------------------------------------------------------------*
004460 5400-PRINT-ONE-TVL-LINE.                                        
004470*----------------------------------------------------------------*
004480     MOVE RT-CHAIN-NAME (WS-RANK-SUBSCRIPT) TO CTL-CHAIN-NAME.   
004490     MOVE RT-PROTO-COUNT (WS-RANK-SUBSCRIPT) TO CTL-PROTO-COUNT. 
004500     COMPUTE CTL-TVL-BILLIONS ROUNDED =                          
004510             RT-TVL (WS-RANK-SUBSCRIPT) / 1000000000.            
004520     MOVE CHAIN-TVL-LINE             TO SUMMARY-PRINT-LINE.      
004530     PERFORM 9120-WRITE-REPORT-LINE.                             
004540*----------------------------------------------------------------*
004550*  REPORTS SECTION 3 - RISK DISTRIBUTION, ONE LINE PER LEVEL.    *
004560*----------------------------------------------------------------*
004570 6000-PRINT-RISK-DISTRIBUTION.                                   
004580*----------------------------------------------------------------*
004590     MOVE HEADING-LINE-RISK          TO SUMMARY-PRINT-LINE.      
004600     PERFORM 9120-WRITE-REPORT-LINE.                             
004610     PERFORM 6100-PRINT-ONE-RISK-LINE                            
004620         VARYING WS-SUBSCRIPT FROM 1 BY 1                        
004630         UNTIL WS-SUBSCRIPT > 3.                                 
004640*----------------------------------------------------------------*
004650 6100-PRINT-ONE-RISK-LINE.                                       
004660*----------------------------------------------------------------*
004670     MOVE RG-RISK-LEVEL (WS-SUBSCRIPT)  TO RGL-RISK-LEVEL.       
004680     MOVE RG-PROTO-COUNT (WS-SUBSCRIPT) TO RGL-PROTO-COUNT.      
004690     MOVE RG-TOTAL-TVL (WS-SUBSCRIPT)   TO RGL-TOTAL-TVL.        
004700     MOVE RISK-GROUP-LINE             TO SUMMARY-PRINT-LINE.     
004710     PERFORM 9120-WRITE-REPORT-LINE.                             
004720*----------------------------------------------------------------*
004730*  REPORTS SECTION 4 - INSIGHTS.  PRINTED HERE, LAST, SO THE     *
004740*  REPORT COMES OUT IN THE ORDER THE LAYOUT CALLS FOR EVEN       *
004750*  THOUGH DEFIANAL IS THE PROGRAM THAT DECIDED THEM.  CR-6030.   *
004760*----------------------------------------------------------------*
004770 7000-PRINT-INSIGHT-SECTION.                                     
004780*----------------------------------------------------------------*
004790     OPEN INPUT INSIGHT-FILE.                                    
004800     MOVE HEADING-LINE-INSIGHT        TO SUMMARY-PRINT-LINE.     
004810     PERFORM 9120-WRITE-REPORT-LINE.                             
004820     PERFORM 8200-READ-INSIGHT-RECORD.                           
004830     PERFORM 7100-PRINT-ONE-INSIGHT                              
004840         UNTIL INSIGHT-END-OF-FILE.                              
004850     CLOSE INSIGHT-FILE.                                         
004860*----------------------------------------------------------------*
004870 7100-PRINT-ONE-INSIGHT.                                         
004880*----------------------------------------------------------------*
004890     MOVE IN-NAME                    TO IL-NAME.                 
004900     MOVE IN-TYPE                    TO IL-TYPE.                 
004910     MOVE IN-LEVEL                   TO IL-LEVEL.                
004920     MOVE IN-MESSAGE                 TO IL-MESSAGE.              
004930     MOVE INSIGHT-LINE               TO SUMMARY-PRINT-LINE.      
004940     PERFORM 9120-WRITE-REPORT-LINE.                             
004950     PERFORM 8200-READ-INSIGHT-RECORD.                           
004960*----------------------------------------------------------------*
004970 8000-READ-DETAIL-RECORD.                                        
004980*----------------------------------------------------------------*
004990     READ PROTOCOL-DETAIL-FILE                                   
005000         AT END MOVE 'Y'              TO END-OF-FILE-SW.         
005010*----------------------------------------------------------------*
005020 8100-READ-MASTER-RECORD.                                        
005030*----------------------------------------------------------------*
005040     READ PROTOCOL-MASTER-FILE                                   
005050         AT END MOVE 'Y'              TO MASTER-EOF-SW.          
005060*----------------------------------------------------------------*
005070 8200-READ-INSIGHT-RECORD.                                       
005080*----------------------------------------------------------------*
005090     READ INSIGHT-FILE                                           
005100         AT END MOVE 'Y'              TO INSIGHT-EOF-SW.         
005110*----------------------------------------------------------------*
005120 9000-CLOSE-FILES.                                               
005130*----------------------------------------------------------------*
005140     CLOSE PROTOCOL-DETAIL-FILE                                  
005150           PROTOCOL-MASTER-FILE                                  
005160           SUMMARY-REPORT-FILE.                                  
005170*----------------------------------------------------------------*
005180 9120-WRITE-REPORT-LINE.                                         
005190*----------------------------------------------------------------*
005200     IF  LINE-COUNT GREATER THAN LINES-ON-PAGE                   
005210         PERFORM 9130-PRINT-HEADING-LINES.                       
005220     WRITE SUMMARY-PRINT-RECORD                                  
005230         AFTER ADVANCING LINE-SPACEING.                          
005240     ADD  1                          TO LINE-COUNT.              
005250     MOVE 1                          TO LINE-SPACEING.           
005260     MOVE SPACES                     TO SUMMARY-PRINT-LINE.      
005270*----------------------------------------------------------------*
005280 9130-PRINT-HEADING-LINES.                                       
005290*----------------------------------------------------------------*
005300     MOVE PAGE-COUNT                 TO HL1-PAGE-COUNT.          
005310     MOVE HEADING-LINE-1             TO SUMMARY-PRINT-LINE.      
005320     WRITE SUMMARY-PRINT-RECORD                                  
005330         AFTER ADVANCING PAGE.                                   
005340     MOVE HEADING-LINE-2             TO SUMMARY-PRINT-LINE.      
005350     WRITE SUMMARY-PRINT-RECORD                                  
005360         AFTER ADVANCING 2.                                      
005370     ADD  1                          TO PAGE-COUNT.              
005380     MOVE 3                          TO LINE-COUNT.              
