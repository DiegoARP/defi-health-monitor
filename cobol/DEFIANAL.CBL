000010*================================================================*
000020* PROGRAM NAME:    DEFIANAL                                      
000030* ORIGINAL AUTHOR: L. PETROSKY                                   
000040*                                                                
000050* MAINTENANCE LOG                                                
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT                
000070* --------- ------------  ---------------------------------------
000080* 04/02/88  L PETROSKY    CREATED FOR PROTOCOL FEED PROJECT,     
000090*                         CR-4402.  SECOND STEP OF THE THREE-    
000100*                         STEP BATCH, MARKET METRICS AND         
000110*                         INSIGHT RECORDS.                       
000120* 09/09/89  L PETROSKY    ADDED A5 TOP-3/5/10 DOMINANCE, WAS     
000130*                         TOP-5 ONLY.  CR-4477.                  
000140* 07/02/91  D WOJCIK      A2 CONCENTRATION INDEX WAS COMPUTED    
000150*                         BEFORE ALL DETAIL RECORDS WERE LOADED, 
000160*                         MOVED TO AFTER THE LOAD LOOP.  CR-5109.
000170* 03/15/93  D WOJCIK      CHAIN DIVERSITY NEEDED THE CHAIN NAMES,
000180*                         WHICH ARE NOT ON PROTO-DETAIL.  ADDED A
000190*                         SECOND PASS OVER THE MASTER FILE TO    
000200*                         BUILD THE CHAIN TABLE.  CR-5271.       
000210* 01/30/95  K FARROW      RE-KEYED THE CHAIN TABLE SEARCH, THE   
000220*                         OLD ONE WAS LINEAR FROM THE TOP EVERY  
000230*                         TIME AND TOO SLOW ON THE LARGE FEED.   
000240*                         CR-5501.                               
000250* 12/29/98  K FARROW      Y2K REMEDIATION - WS-CURRENT-DATE-DATA 
000260*                         CONFIRMED 4-DIGIT YEAR VIA PRINTCTL.   
000270*                         CR-5944.                               
000280* 05/17/00  K FARROW      SECTION 1 NOW PRINTED ALONE; INSIGHTS  
000290*                         ARE STILL BUILT HERE BUT PRINTED BY    
000300*                         DEFIVISU SO THE REPORT SECTIONS COME   
000310*                         OUT IN THE ORDER FINANCE WANTS.        
000320*                         CR-6030.                               
000330* 02/08/01  K FARROW      A1 TOTALS AND THE CHAIN TABLE ARE NOW  
000340*                         EXPLICITLY ZEROED AT OPEN.  AUDIT      
000350*                         FOUND WS-TOTAL-TVL PICKING UP WHATEVER 
000360*                         THE REGION HELD FROM THE PRIOR STEP ON 
000370*                         A COLD START.  CR-6091.                
000380* 04/19/01  K FARROW      A3 CHAIN TABLE WAS BUILT FROM EVERY    
000390*                         MASTER ROW, NOT JUST THE TOP-N SET ON  
000400*                         PROTO-DETAIL - OVERSTATED CHAIN        
000410*                         DIVERSITY AND THE AVERAGE CHAIN COUNT  
000420*                         ONCE THE FEED GREW PAST N ROWS.  NOW   
000430*                         MATCHES EACH MASTER ROW TO THE DETAIL  
000440*                         TABLE BY NAME BEFORE ACCUMULATING.     
000450*                         CR-6118.                               
000460*================================================================*
000470 IDENTIFICATION DIVISION.                                        
000480 PROGRAM-ID.    DEFIANAL.                                        
000490 AUTHOR.        L. PETROSKY.                                     
000500 INSTALLATION.  MIDSTATE DATA PROCESSING CENTER.                 
000510 DATE-WRITTEN.  04/02/88.                                        
000520 DATE-COMPILED.                                                  
000530 SECURITY.      NON-CONFIDENTIAL.  INTERNAL ANALYTICS USE ONLY.  
000540*================================================================*
000550 ENVIRONMENT DIVISION.                                           
000560 CONFIGURATION SECTION.                                          
000570 SOURCE-COMPUTER.  IBM-3081.                                     
000580 OBJECT-COMPUTER.  IBM-3081.                                     
000590 SPECIAL-NAMES.                                                  
000600     C01 IS TOP-OF-FORM.                                         
000610 INPUT-OUTPUT SECTION.                                           
000620 FILE-CONTROL.                                                   
000630     SELECT PROTOCOL-DETAIL-FILE                                 
000640         ASSIGN TO PROTODDD                                      
000650         FILE STATUS IS WS-DETAIL-STATUS.                        
000660     SELECT PROTOCOL-MASTER-FILE                                 
000670         ASSIGN TO PROTOMDD                                      
000680         FILE STATUS IS WS-MASTER-STATUS.                        
000690     SELECT INSIGHT-FILE                                         
000700         ASSIGN TO INSGTDD                                       
000710         FILE STATUS IS WS-INSIGHT-STATUS.                       
000720     SELECT SUMMARY-REPORT-FILE                                  
000730         ASSIGN TO SUMRPTDD.                                     
000740*================================================================*
000750 DATA DIVISION.                                                  
000760*----------------------------------------------------------------*
000770 FILE SECTION.                                                   
000780*----------------------------------------------------------------*
000790 FD  PROTOCOL-DETAIL-FILE                                        
000800         RECORDING MODE F.                                       
000810 COPY PROTOD.                                                    
000820*----------------------------------------------------------------*
000830 FD  PROTOCOL-MASTER-FILE                                        
000840         RECORDING MODE F.                                       
000850 COPY PROTOM.                                                    
000860*----------------------------------------------------------------*
000870 FD  INSIGHT-FILE                                                
000880         RECORDING MODE F.                                       
000890 COPY INSREC.                                                    
000900*----------------------------------------------------------------*
000910 FD  SUMMARY-REPORT-FILE                                         
000920         RECORDING MODE F.                                       
000930 01  SUMMARY-PRINT-RECORD.                                       
000940*    05  CC                       PIC X(01).                     
000950     05  SUMMARY-PRINT-LINE       PIC X(131).                    
000960     05  FILLER                   PIC X(01).                     
000970*----------------------------------------------------------------*
000980 WORKING-STORAGE SECTION.                                        
000990*----------------------------------------------------------------*
001000 COPY PRODT.                                                     
001010*----------------------------------------------------------------*
001020 COPY PRINTCTL.                                                  
001030*----------------------------------------------------------------*
001040 01  PRINT-LINES.                                                
001050     05  NEXT-REPORT-LINE            PIC X(131) VALUE SPACE.     
001060     05  FILLER                      PIC X(01).                  
001070*----------------------------------------------------------------*
001080 01  HEADING-LINES.                                              
001090     05  HEADING-LINE-1.                                         
001100         10  FILLER        PIC X(20) VALUE 'PROTOCOL HEALTH MONI'.
001110         10  FILLER        PIC X(20) VALUE 'TOR - MARKET METRICS'.
001120         10  FILLER        PIC X(20) VALUE '            AS OF:  '.
001130         10  HL1-MONTH     PIC X(02).                            
001140         10  FILLER        PIC X(01) VALUE '/'.                  
001150         10  HL1-DAY       PIC X(02).                            
001160         10  FILLER        PIC X(01) VALUE '/'.                  
001170         10  HL1-YEAR      PIC X(04).                            
001180         10  FILLER        PIC X(08) VALUE SPACE.                
001190         10  FILLER        PIC X(05) VALUE 'PAGE:'.              
001200         10  HL1-PAGE-COUNT               PIC ZZ9.               
001210         10  FILLER        PIC X(11) VALUE SPACE.                
001220*----------------------------------------------------------------*
001230     05  HEADING-LINE-2.                                         
001240         10  FILLER        PIC X(70) VALUE                       
001250             '                 -----------------------------'.   
001260*----------------------------------------------------------------*
001270 01  METRIC-LINES.                                               
001280     05  ML-TOTAL-TVL.                                           
001290         10  FILLER         PIC X(24) VALUE                      
001300             'TOTAL TVL (BILLIONS)   '.                          
001310         10  ML-TOTAL-TVL-AMT        PIC ZZZ,ZZ9.99.             
001320     05  ML-AVG-TVL.                                             
001330         10  FILLER         PIC X(24) VALUE                      
001340             'AVERAGE TVL            '.                          
001350         10  ML-AVG-TVL-AMT          PIC Z,ZZZ,ZZZ,ZZ9.99.       
001360     05  ML-HHI.                                                 
001370         10  FILLER         PIC X(24) VALUE                      
001380             'HHI CONCENTRATION INDEX'.                          
001390         10  ML-HHI-AMT              PIC Z.9999.                 
001400     05  ML-DOM-3.                                               
001410         10  FILLER         PIC X(24) VALUE                      
001420             'TOP-3  DOMINANCE PCT   '.                          
001430         10  ML-DOM-3-AMT            PIC ZZ9.9.                  
001440     05  ML-DOM-5.                                               
001450         10  FILLER         PIC X(24) VALUE                      
001460             'TOP-5  DOMINANCE PCT   '.                          
001470         10  ML-DOM-5-AMT            PIC ZZ9.9.                  
001480     05  ML-DOM-10.                                              
001490         10  FILLER         PIC X(24) VALUE                      
001500             'TOP-10 DOMINANCE PCT   '.                          
001510         10  ML-DOM-10-AMT           PIC ZZ9.9.                  
001520     05  ML-CHAIN-DIV.                                           
001530         10  FILLER         PIC X(24) VALUE                      
001540             'CHAIN DIVERSITY COUNT  '.                          
001550         10  ML-CHAIN-DIV-AMT        PIC ZZ9.                    
001560     05  ML-AVG-CHAIN.                                           
001570         10  FILLER         PIC X(24) VALUE                      
001580             'AVG CHAINS PER PROTOCOL'.                          
001590         10  ML-AVG-CHAIN-AMT        PIC Z9.99.                  
001600     05  ML-HI-RISK-TVL.                                         
001610         10  FILLER         PIC X(24) VALUE                      
001620             'HIGH RISK TVL          '.                          
001630         10  ML-HI-RISK-TVL-AMT      PIC Z,ZZZ,ZZZ,ZZ9.99.       
001640*----------------------------------------------------------------*
001650 01  WS-SWITCHES-AND-COUNTERS.                                   
001660     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.        
001670         88  END-OF-FILE                       VALUE 'Y'.        
001680     05  MASTER-EOF-SW               PIC X(01) VALUE 'N'.        
001690         88  MASTER-END-OF-FILE                VALUE 'Y'.        
001700     05  WS-DETAIL-STATUS            PIC X(02) VALUE '00'.       
001710     05  WS-MASTER-STATUS            PIC X(02) VALUE '00'.       
001720     05  WS-INSIGHT-STATUS           PIC X(02) VALUE '00'.       
001730     05  WS-RECORD-COUNT             PIC 9(05) USAGE IS COMP     
001740                                      VALUE 0.                   
001750     05  WS-SUBSCRIPT                PIC 9(03) USAGE IS COMP     
001760                                      VALUE 0.                   
001770     05  WS-CHAIN-SUBSCRIPT          PIC 9(03) USAGE IS COMP     
001780                                      VALUE 0.                   
001790     05  WS-SCAN-SUBSCRIPT           PIC 9(03) USAGE IS COMP     
001800                                      VALUE 0.                   
001810     05  FILLER                      PIC X(05).                  
001820*----------------------------------------------------------------*
001830*  A1 - TOTALS.                                                  *
001840*----------------------------------------------------------------*
001850 01  WS-MARKET-TOTALS.                                           
001860     05  WS-TOTAL-TVL                PIC S9(15)V99.              
001870     05  WS-AVERAGE-TVL              PIC S9(13)V99.              
001880     05  WS-HHI-SUM                  PIC S9V9(04).               
001890     05  WS-HIGH-RISK-TVL            PIC S9(13)V99.              
001900     05  FILLER                      PIC X(05).                  
001910*----------------------------------------------------------------*
001920*  THE MARKET TOTALS VIEWED AS ONE LONG DISPLAY FIELD, FOR A     *
001930*  SINGLE END-OF-STEP DISPLAY LINE IN THE JOB LOG.               *
001940*----------------------------------------------------------------*
001950 01  WS-MARKET-TOTALS-R REDEFINES WS-MARKET-TOTALS.              
001960     05  WS-TOTALS-TRACE             PIC X(52).                  
001970     05  FILLER                      PIC X(05).                  
001980*----------------------------------------------------------------*
001990*  A5 - DOMINANCE WORK AREA.                                     *
002000*----------------------------------------------------------------*
002010 01  WS-DOMINANCE-WORK.                                          
002020     05  WS-TOP-3-TVL                PIC S9(15)V99.              
002030     05  WS-TOP-5-TVL                PIC S9(15)V99.              
002040     05  WS-TOP-10-TVL                PIC S9(15)V99.             
002050     05  FILLER                      PIC X(05).                  
002060*----------------------------------------------------------------*
002070*  A3 - CHAIN TABLE, NAME-KEYED, BUILT FROM A SECOND PASS OVER   *
002080*  THE MASTER FILE.  COUNT ONLY - NO TVL ALLOCATION HERE, THAT   *
002090*  IS DEFIVISU'S TABLE.                                          *
002100*----------------------------------------------------------------*
002110 01  CHAIN-TABLE-CONTROL.                                        
002120     05  CHAIN-TABLE-COUNT           PIC S9(03) USAGE IS COMP    
002130                                      VALUE 0.                   
002140     05  FILLER                      PIC X(05).                  
002150 01  CHAIN-TABLE.                                                
002160     05  CT-ENTRY OCCURS 100 TIMES                               
002170                  INDEXED BY CHAIN-INDEX.                        
002180         10  CT-CHAIN-NAME           PIC X(15).                  
002190         10  CT-PROTO-COUNT          PIC 9(05) USAGE IS COMP.    
002200     05  WS-CHAIN-COUNT-TOTAL        PIC 9(05) USAGE IS COMP     
002210                                      VALUE 0.                   
002220     05  FILLER                      PIC X(05).                  
002230*----------------------------------------------------------------*
002240*  A6 - INSIGHT WORK AREA.                                       *
002250*----------------------------------------------------------------*
002260 01  WS-INSIGHT-WORK.                                            
002270     05  WS-TVL-BILLIONS             PIC ZZ9.9.                  
002280     05  WS-CHAIN-COUNT-EDIT         PIC Z9.                     
002290     05  FILLER                      PIC X(05).                  
002300*================================================================*
002310 PROCEDURE DIVISION.                                             
002320*----------------------------------------------------------------*
002330 0000-MAIN-PROCESSING.                                           
002340*----------------------------------------------------------------*
002350     PERFORM 1000-OPEN-FILES-INITIALIZE.                         
002360     PERFORM 2000-LOAD-DETAIL-FILE.                              
002370     PERFORM 3000-BUILD-CHAIN-TABLE.                             
002380     PERFORM 4000-COMPUTE-CONCENTRATION.                         
002390     PERFORM 5000-COMPUTE-DOMINANCE.                             
002400     PERFORM 6000-GENERATE-INSIGHTS.                             
002410     PERFORM 7000-PRINT-MARKET-METRICS.                          
002420     PERFORM 9000-CLOSE-FILES.                                   
002430     GOBACK.                                                     
002440*----------------------------------------------------------------*
002450 1000-OPEN-FILES-INITIALIZE.                                     
002460*----------------------------------------------------------------*
002470     OPEN INPUT  PROTOCOL-DETAIL-FILE.                           
002480     OPEN INPUT  PROTOCOL-MASTER-FILE.                           
002490     OPEN OUTPUT INSIGHT-FILE.                                   
002500     OPEN OUTPUT SUMMARY-REPORT-FILE.                            
002510     INITIALIZE WS-MARKET-TOTALS                                 
002520         REPLACING NUMERIC DATA BY 0                             
002530                   ALPHANUMERIC DATA BY SPACE.                   
002540     INITIALIZE CHAIN-TABLE                                      
002550         REPLACING NUMERIC DATA BY 0                             
002560                   ALPHANUMERIC DATA BY SPACE.                   
002570     ACCEPT WS-CURRENT-DATE-DATA     FROM DATE YYYYMMDD.         
002580     MOVE WS-CURRENT-YEAR            TO HL1-YEAR.                
002590     MOVE WS-CURRENT-MONTH           TO HL1-MONTH.               
002600     MOVE WS-CURRENT-DAY             TO HL1-DAY.                 
002610*----------------------------------------------------------------*
002620*  BATCH FLOW STEP 1 - LOAD THE DETAIL POPULATION, AND RULE A1   *
002630*  TOTALS WHILE IT IS LOADING.                                   *
002640*----------------------------------------------------------------*
002650 2000-LOAD-DETAIL-FILE.                                          
002660*----------------------------------------------------------------*
002670     PERFORM 8000-READ-DETAIL-RECORD.                            
002680     PERFORM 2100-ACCUMULATE-ONE-DETAIL                          
002690         UNTIL END-OF-FILE.                                      
002700     IF  WS-RECORD-COUNT > 0                                     
002710         COMPUTE WS-AVERAGE-TVL ROUNDED =                        
002720                 WS-TOTAL-TVL / WS-RECORD-COUNT                  
002730     ELSE                                                        
002740         MOVE 0                      TO WS-AVERAGE-TVL.          
002750*----------------------------------------------------------------*
002760 2100-ACCUMULATE-ONE-DETAIL.                                     
002770*----------------------------------------------------------------*
002780     ADD  1                          TO WS-RECORD-COUNT          
002790                                         DETAIL-TABLE-SIZE.      
002800     MOVE PD-NAME             TO TD-NAME (DETAIL-TABLE-SIZE).    
002810     MOVE PD-CATEGORY         TO TD-CATEGORY (DETAIL-TABLE-SIZE).
002820     MOVE PD-TVL              TO TD-TVL (DETAIL-TABLE-SIZE).     
002830     MOVE PD-MCAP             TO TD-MCAP (DETAIL-TABLE-SIZE).    
002840     MOVE PD-CHAIN-COUNT      TO TD-CHAIN-COUNT                  
002850                                      (DETAIL-TABLE-SIZE).       
002860     MOVE PD-RISK-LEVEL       TO TD-RISK-LEVEL                   
002870                                      (DETAIL-TABLE-SIZE).       
002880     ADD  PD-TVL                     TO WS-TOTAL-TVL.            
002890     IF  PD-RISK-LEVEL = 'High'                                  
002900         ADD  PD-TVL                 TO WS-HIGH-RISK-TVL.        
002910     PERFORM 8000-READ-DETAIL-RECORD.                            
002920*----------------------------------------------------------------*
002930*  A3 - CHAIN DISTRIBUTION.  THE NAMES LIVE ONLY ON THE MASTER,  *
002940*  SO THIS PASS RE-READS IT, BUT THE POPULATION FOR A1-A5 IS    *
002950*  THE TOP-N SET ON PROTO-DETAIL, NOT THE WHOLE MASTER - EACH    *
002960*  MASTER ROW IS MATCHED TO THE DETAIL TABLE BY NAME FIRST, THE  *
002970*  SAME WAY DEFIVISU MATCHES ITS V1 ALLOCATION.  CR-6118.        *
002980*----------------------------------------------------------------*
002990 3000-BUILD-CHAIN-TABLE.                                         
003000*----------------------------------------------------------------*
003010     PERFORM 8100-READ-MASTER-RECORD.                            
003020     PERFORM 3100-ACCUMULATE-CHAIN-TOTALS                        
003030         UNTIL MASTER-END-OF-FILE.                               
003040*----------------------------------------------------------------*
003050 3100-ACCUMULATE-CHAIN-TOTALS.                                   
003060*----------------------------------------------------------------*
003070     PERFORM 3105-FIND-DETAIL-ROW.                               
003080     IF  WS-SUBSCRIPT NOT = 0                                    
003090         ADD  PM-CHAIN-COUNT          TO WS-CHAIN-COUNT-TOTAL    
003100         PERFORM 3110-ACCUMULATE-ONE-CHAIN                       
003110             VARYING WS-CHAIN-SUBSCRIPT FROM 1 BY 1              
003120             UNTIL WS-CHAIN-SUBSCRIPT > PM-CHAIN-COUNT.          
003130     PERFORM 8100-READ-MASTER-RECORD.                            
003140*----------------------------------------------------------------*
003150 3105-FIND-DETAIL-ROW.                                           
003160*----------------------------------------------------------------*
003170     MOVE 0                          TO WS-SUBSCRIPT.            
003180     PERFORM 3106-CHECK-ONE-DETAIL-ROW                           
003190         VARYING WS-SCAN-SUBSCRIPT FROM 1 BY 1                   
003200         UNTIL WS-SCAN-SUBSCRIPT > WS-RECORD-COUNT               
003210            OR WS-SUBSCRIPT NOT = 0.                             
003220*----------------------------------------------------------------*
003230 3106-CHECK-ONE-DETAIL-ROW.                                      
003240*----------------------------------------------------------------*
003250     IF  TD-NAME (WS-SCAN-SUBSCRIPT) = PM-NAME                   
003260         MOVE WS-SCAN-SUBSCRIPT       TO WS-SUBSCRIPT.           
003270*----------------------------------------------------------------*
003280 3110-ACCUMULATE-ONE-CHAIN.                                      
003290*----------------------------------------------------------------*
003300     SET CHAIN-INDEX TO 1.                                       
003310     SEARCH CT-ENTRY                                             
003320         AT END                                                  
003330             ADD  1               TO CHAIN-TABLE-COUNT           
003340             SET CHAIN-INDEX      TO CHAIN-TABLE-COUNT           
003350             MOVE PM-CHAIN-TABLE (WS-CHAIN-SUBSCRIPT)            
003360                                  TO CT-CHAIN-NAME (CHAIN-INDEX) 
003370             MOVE 1               TO CT-PROTO-COUNT (CHAIN-INDEX)
003380         WHEN CT-CHAIN-NAME (CHAIN-INDEX)                        
003390                 = PM-CHAIN-TABLE (WS-CHAIN-SUBSCRIPT)           
003400             ADD  1               TO CT-PROTO-COUNT (CHAIN-INDEX).
003410*----------------------------------------------------------------*
003420*  A2 - HHI CONCENTRATION.  A SECOND SWEEP OF THE DETAIL TABLE,  *
003430*  NOW THAT THE GRAND TOTAL IS KNOWN.  CR-5109.                  *
003440*----------------------------------------------------------------*
003450 4000-COMPUTE-CONCENTRATION.                                     
003460*----------------------------------------------------------------*
003470     MOVE 0                          TO WS-HHI-SUM.              
003480     IF  WS-TOTAL-TVL > 0                                        
003490         PERFORM 4100-ADD-ONE-HHI-TERM                           
003500             VARYING WS-SUBSCRIPT FROM 1 BY 1                    
003510             UNTIL WS-SUBSCRIPT > WS-RECORD-COUNT.               
003520*----------------------------------------------------------------*
003530 4100-ADD-ONE-HHI-TERM.                                          
003540*----------------------------------------------------------------*
003550     COMPUTE WS-HHI-SUM ROUNDED = WS-HHI-SUM +                   
003560         ((TD-TVL (WS-SUBSCRIPT) / WS-TOTAL-TVL) *               
003570          (TD-TVL (WS-SUBSCRIPT) / WS-TOTAL-TVL)).               
003580*----------------------------------------------------------------*
003590*  A5 - DOMINANCE.  THE DETAIL TABLE ARRIVED IN TVL-DESCENDING   *
003600*  ORDER FROM DEFICOLL, SO THE TOP 3/5/10 ARE SIMPLY THE FIRST   *
003610*  3/5/10 ROWS.                                                  *
003620*----------------------------------------------------------------*
003630 5000-COMPUTE-DOMINANCE.                                         
003640*----------------------------------------------------------------*
003650     MOVE 0 TO WS-TOP-3-TVL WS-TOP-5-TVL WS-TOP-10-TVL.          
003660     PERFORM 5100-ADD-ONE-DOMINANCE-ROW                          
003670         VARYING WS-SUBSCRIPT FROM 1 BY 1                        
003680         UNTIL WS-SUBSCRIPT > WS-RECORD-COUNT                    
003690            OR WS-SUBSCRIPT > 10.                                
003700*----------------------------------------------------------------*
003710 5100-ADD-ONE-DOMINANCE-ROW.                                     
003720*----------------------------------------------------------------*
003730     IF  WS-SUBSCRIPT NOT > 3                                    
003740         ADD  TD-TVL (WS-SUBSCRIPT)  TO WS-TOP-3-TVL.            
003750     IF  WS-SUBSCRIPT NOT > 5                                    
003760         ADD  TD-TVL (WS-SUBSCRIPT)  TO WS-TOP-5-TVL.            
003770     ADD  TD-TVL (WS-SUBSCRIPT)      TO WS-TOP-10-TVL.           
003780*----------------------------------------------------------------*
003790*  A6 - INSIGHTS, ONE PROTOCOL AT A TIME.  EACH CONDITION IS     *
003800*  INDEPENDENT - A PROTOCOL CAN RAISE MORE THAN ONE.             *
003810*----------------------------------------------------------------*
003820 6000-GENERATE-INSIGHTS.                                         
003830*----------------------------------------------------------------*
003840     PERFORM 6100-CHECK-ONE-PROTOCOL                             
003850         VARYING WS-SUBSCRIPT FROM 1 BY 1                        
003860         UNTIL WS-SUBSCRIPT > WS-RECORD-COUNT.                   
003870*----------------------------------------------------------------*
003880 6100-CHECK-ONE-PROTOCOL.                                        
003890*----------------------------------------------------------------*
003900     PERFORM 6110-CHECK-SIZE-INSIGHT.                            
003910     PERFORM 6120-CHECK-DIVERSITY-INSIGHT.                       
003920     PERFORM 6130-CHECK-RISK-INSIGHT.                            
003930*----------------------------------------------------------------*
003940 6110-CHECK-SIZE-INSIGHT.                                        
003950*----------------------------------------------------------------*
003960     IF  TD-TVL (WS-SUBSCRIPT) > 10000000000                     
003970         MOVE TD-NAME (WS-SUBSCRIPT)    TO IN-NAME               
003980         MOVE 'SIZE'                    TO IN-TYPE               
003990         MOVE 'HIGH'                    TO IN-LEVEL              
004000         COMPUTE WS-TVL-BILLIONS ROUNDED =                       
004010                 TD-TVL (WS-SUBSCRIPT) / 1000000000              
004020         MOVE SPACES                    TO IN-MESSAGE            
004030         STRING 'Major protocol with $' DELIMITED SIZE           
004040                WS-TVL-BILLIONS         DELIMITED SIZE           
004050                'B TVL'                 DELIMITED SIZE           
004060                INTO IN-MESSAGE                                  
004070         PERFORM 9200-WRITE-INSIGHT-RECORD.                      
004080*----------------------------------------------------------------*
004090 6120-CHECK-DIVERSITY-INSIGHT.                                   
004100*----------------------------------------------------------------*
004110     MOVE TD-CHAIN-COUNT (WS-SUBSCRIPT)  TO WS-CHAIN-COUNT-EDIT. 
004120     IF  TD-CHAIN-COUNT (WS-SUBSCRIPT) > 10                      
004130         MOVE TD-NAME (WS-SUBSCRIPT)    TO IN-NAME               
004140         MOVE 'DIVERSITY'                TO IN-TYPE              
004150         MOVE 'POSITIVE'                 TO IN-LEVEL             
004160         MOVE SPACES                     TO IN-MESSAGE           
004170         STRING 'High chain diversity with '  DELIMITED SIZE     
004180                WS-CHAIN-COUNT-EDIT           DELIMITED SIZE     
004190                ' chains'                     DELIMITED SIZE     
004200                INTO IN-MESSAGE                                  
004210         PERFORM 9200-WRITE-INSIGHT-RECORD                       
004220     ELSE                                                        
004230         IF  TD-CHAIN-COUNT (WS-SUBSCRIPT) < 3                   
004240             MOVE TD-NAME (WS-SUBSCRIPT) TO IN-NAME              
004250             MOVE 'DIVERSITY'             TO IN-TYPE             
004260             MOVE 'WARNING'               TO IN-LEVEL            
004270             MOVE SPACES                  TO IN-MESSAGE          
004280             STRING 'Limited chain diversity with only '         
004290                        DELIMITED SIZE                           
004300                    WS-CHAIN-COUNT-EDIT   DELIMITED SIZE         
004310                    ' chains'              DELIMITED SIZE        
004320                    INTO IN-MESSAGE                              
004330             PERFORM 9200-WRITE-INSIGHT-RECORD.                  
004340*----------------------------------------------------------------*
004350 6130-CHECK-RISK-INSIGHT.                                        
004360*----------------------------------------------------------------*
004370     IF  TD-RISK-LEVEL (WS-SUBSCRIPT) = 'High'                   
004380         MOVE TD-NAME (WS-SUBSCRIPT)    TO IN-NAME               
004390         MOVE 'RISK'                    TO IN-TYPE               
004400         MOVE 'WARNING'                 TO IN-LEVEL              
004410         MOVE 'High risk protocol - extra caution advised'       
004420                                         TO IN-MESSAGE           
004430         PERFORM 9200-WRITE-INSIGHT-RECORD.                      
004440*----------------------------------------------------------------*
004450*  REPORTS SECTION 1 - MARKET METRICS.  SECTION 4 (INSIGHTS) IS  *
004460*  PRINTED BY DEFIVISU, SEE CR-6030 ABOVE.                       *
004470*----------------------------------------------------------------*
004480 7000-PRINT-MARKET-METRICS.                                      
004490*----------------------------------------------------------------*
004500     COMPUTE ML-TOTAL-TVL-AMT ROUNDED = WS-TOTAL-TVL / 1000000000.
004510     MOVE WS-AVERAGE-TVL             TO ML-AVG-TVL-AMT.          
004520     MOVE WS-HHI-SUM                 TO ML-HHI-AMT.              
004530     PERFORM 7100-COMPUTE-ONE-DOMINANCE-PCT.                     
004540     IF  WS-CHAIN-COUNT-TOTAL > 0 AND WS-RECORD-COUNT > 0        
004550         COMPUTE ML-AVG-CHAIN-AMT ROUNDED =                      
004560                 WS-CHAIN-COUNT-TOTAL / WS-RECORD-COUNT          
004570     ELSE                                                        
004580         MOVE 0                      TO ML-AVG-CHAIN-AMT.        
004590     MOVE CHAIN-TABLE-COUNT          TO ML-CHAIN-DIV-AMT.        
004600     MOVE WS-HIGH-RISK-TVL           TO ML-HI-RISK-TVL-AMT.      
004610     MOVE ML-TOTAL-TVL               TO SUMMARY-PRINT-LINE.      
004620     PERFORM 9120-WRITE-REPORT-LINE.                             
004630     MOVE ML-AVG-TVL                 TO SUMMARY-PRINT-LINE.      
004640     PERFORM 9120-WRITE-REPORT-LINE.                             
004650     MOVE ML-HHI                     TO SUMMARY-PRINT-LINE.      
004660     PERFORM 9120-WRITE-REPORT-LINE.                             
004670     MOVE ML-DOM-3                   TO SUMMARY-PRINT-LINE.      
004680     PERFORM 9120-WRITE-REPORT-LINE.                             
004690     MOVE ML-DOM-5                   TO SUMMARY-PRINT-LINE.      
004700     PERFORM 9120-WRITE-REPORT-LINE.                             
004710     MOVE ML-DOM-10                  TO SUMMARY-PRINT-LINE.      
004720     PERFORM 9120-WRITE-REPORT-LINE.                             
004730     MOVE ML-CHAIN-DIV               TO SUMMARY-PRINT-LINE.      
004740     PERFORM 9120-WRITE-REPORT-LINE.                             
004750     MOVE ML-AVG-CHAIN               TO SUMMARY-PRINT-LINE.      
004760     PERFORM 9120-WRITE-REPORT-LINE.                             
004770     MOVE ML-HI-RISK-TVL             TO SUMMARY-PRINT-LINE.      
004780     PERFORM 9120-WRITE-REPORT-LINE.                             
004790*----------------------------------------------------------------*
004800 7100-COMPUTE-ONE-DOMINANCE-PCT.                                 
004810*----------------------------------------------------------------*
004820     IF  WS-TOTAL-TVL > 0                                        
004830         COMPUTE ML-DOM-3-AMT  ROUNDED =                         
004840                 (WS-TOP-3-TVL  / WS-TOTAL-TVL) * 100            
004850         COMPUTE ML-DOM-5-AMT  ROUNDED =                         
004860                 (WS-TOP-5-TVL  / WS-TOTAL-TVL) * 100            
004870         COMPUTE ML-DOM-10-AMT ROUNDED =                         
004880                 (WS-TOP-10-TVL / WS-TOTAL-TVL) * 100            
004890     ELSE                                                        
004900         MOVE 0 TO ML-DOM-3-AMT ML-DOM-5-AMT ML-DOM-10-AMT.      
004910*----------------------------------------------------------------*
004920 8000-READ-DETAIL-RECORD.                                        
004930*----------------------------------------------------------------*
004940     READ PROTOCOL-DETAIL-FILE                                   
004950         AT END MOVE 'Y'              TO END-OF-FILE-SW.         
004960*----------------------------------------------------------------*
004970 8100-READ-MASTER-RECORD.                                        
004980*----------------------------------------------------------------*
004990     READ PROTOCOL-MASTER-FILE                                   
005000         AT END MOVE 'Y'              TO MASTER-EOF-SW.          
005010*----------------------------------------------------------------*
005020 9000-CLOSE-FILES.                                               
005030*----------------------------------------------------------------*
005040     CLOSE PROTOCOL-DETAIL-FILE                                  
005050           PROTOCOL-MASTER-FILE                                  
005060           INSIGHT-FILE                                          
005070           SUMMARY-REPORT-FILE.                                  
005080*----------------------------------------------------------------*
005090 9120-WRITE-REPORT-LINE.                                         
005100*----------------------------------------------------------------*
005110     IF  LINE-COUNT GREATER THAN LINES-ON-PAGE                   
005120         PERFORM 9130-PRINT-HEADING-LINES.                       
005130     WRITE SUMMARY-PRINT-RECORD                                  
005140         AFTER ADVANCING LINE-SPACEING.                          
005150     ADD  1                           TO LINE-COUNT.             
005160     MOVE 1                           TO LINE-SPACEING.          
005170*----------------------------------------------------------------*
005180 9130-PRINT-HEADING-LINES.                                       
005190*----------------------------------------------------------------*
005200     MOVE PAGE-COUNT                  TO HL1-PAGE-COUNT.         
005210     MOVE HEADING-LINE-1               TO SUMMARY-PRINT-LINE.    
005220     WRITE SUMMARY-PRINT-RECORD                                  
005230         AFTER ADVANCING PAGE.                                   
005240     MOVE HEADING-LINE-2               TO SUMMARY-PRINT-LINE.    
005250     WRITE SUMMARY-PRINT-RECORD                                  
005260         AFTER ADVANCING 2.                                      
005270     ADD  1                           TO PAGE-COUNT.             
005280     MOVE 3                           TO LINE-COUNT.             
005290*----------------------------------------------------------------*
005300 9200-WRITE-INSIGHT-RECORD.                                      
005310*----------------------------------------------------------------*
005320     WRITE INSIGHT-RECORD.                                       
