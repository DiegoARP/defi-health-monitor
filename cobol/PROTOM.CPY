000010*================================================================*
000020*  PROTOM   --  PROTOCOL MASTER RECORD LAYOUT.                   *
000030*  ONE ENTRY PER PROTOCOL RECEIVED FROM THE NIGHTLY FEED.        *
000040*  CHAIN-COUNT TELLS HOW MANY OF THE 20 CHAIN SLOTS ARE VALID.   *
000050*================================================================*
000060 01  PROTOCOL-MASTER-RECORD.                                     
000070     05  PM-IDENT-DATA.                                          
000080         10  PM-NAME                 PIC X(30).                  
000090         10  PM-CATEGORY             PIC X(20).                  
000100     05  PM-FINANCIAL-DATA.                                      
000110         10  PM-TVL                  PIC S9(13)V99.              
000120         10  PM-MCAP                 PIC S9(13)V99.              
000130     05  PM-CHAIN-DATA.                                          
000140         10  PM-CHAIN-COUNT          PIC 9(03).                  
000150         10  PM-CHAIN-TABLE          PIC X(15)                   
000160                                     OCCURS 20 TIMES.            
000170     05  PM-AGE-DAYS                 PIC 9(05).                  
000180     05  FILLER                      PIC X(12).                  
000190*----------------------------------------------------------------*
000200*  ALTERNATE VIEW OF THE CHAIN SLOTS AS ONE SOLID BLOCK.  USED   *
000210*  TO BLANK-FILL THE WHOLE TABLE IN A SINGLE MOVE INSTEAD OF A   *
000220*  20-TIMES PERFORM WHEN A MASTER RECORD IS INITIALIZED.         *
000230*----------------------------------------------------------------*
000240 01  PM-CHAIN-DATA-REDEF REDEFINES PM-CHAIN-DATA.                
000250     05  FILLER                      PIC X(03).                  
000260     05  PM-CHAIN-BLOCK              PIC X(300).                 
