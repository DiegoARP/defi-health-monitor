000010*================================================================*
000020*  PRINTCTL --  PAGE AND LINE CONTROL FOR THE SUMMARY REPORT.   *
000030*  SHARED BY THE ANALYZER AND VISUALIZER PRINT PASSES SO BOTH   *
000040*  PAGINATE THE SAME WAY.                                       *
000050*================================================================*
000060 01  WS-PRINT-CONTROL.                                           
000070     05  LINE-COUNT                  PIC 9(03) USAGE IS COMP     
000080                                      VALUE 99.                  
000090     05  LINES-ON-PAGE               PIC 9(03) USAGE IS COMP     
000100                                      VALUE 55.                  
000110     05  PAGE-COUNT                  PIC 9(05) USAGE IS COMP     
000120                                      VALUE 1.                   
000130     05  LINE-SPACEING               PIC 9(02) USAGE IS COMP     
000140                                      VALUE 1.                   
000150     05  FILLER                      PIC X(05).                  
000160*----------------------------------------------------------------*
000170*  RUN DATE, PULLED WITH ACCEPT FROM DATE RATHER THAN A LIBRARY  *
000180*  FUNCTION, THEN RE-VIEWED AS YEAR/MONTH/DAY FOR THE HEADING.   *
000190*----------------------------------------------------------------*
000200 01  WS-CURRENT-DATE-DATA            PIC 9(08).                  
000210 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE-DATA.           
000220     05  WS-CURRENT-YEAR             PIC 9(04).                  
000230     05  WS-CURRENT-MONTH            PIC 9(02).                  
000240     05  WS-CURRENT-DAY              PIC 9(02).                  
